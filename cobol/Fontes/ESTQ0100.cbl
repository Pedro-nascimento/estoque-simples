000100******************************************************************
000200* AUTHOR:        ANDRE RAFFUL
000300* INSTALLATION:  DEPTO DE PROCESSAMENTO DE DADOS
000400* DATE-WRITTEN:  09/06/1990
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO
000700******************************************************************
000800* PURPOSE......: CADASTRO DE CATEGORIAS DE PRODUTO - PASSO
000900*                BATCH. LE AS TRANSACOES DE CATEGORIA DO ARQUIVO
001000*                UNICO DE CADASTRO (TRANS-CADASTRO), MANTEM O
001100*                MESTRE CATEGORIA (INCLUSAO/ALTERACAO/EXCLUSAO)
001200*                E ATENDE AS CONSULTAS DE LISTAGEM E BUSCA.
001300******************************************************************
001400* HISTORICO DE ALTERACOES
001500* 09/06/1990 AR   0000  PROGRAMA ORIGINAL (BASEADO NO CADASTRO
001600*                       DE TIPOS DE PRODUTO SCM0101/SCMP0101)
001700* 14/01/1991 AR   0013  INCLUIDA VALIDACAO DE NOME DUPLICADO NA
001800*                       ALTERACAO (SO QUANDO O NOME MUDA)
001900* 30/08/1993 AR   0056  REESCRITO PARA O CADASTRO DE CATEGORIA
002000*                       DE PRODUTO DE ESTOQUE (ANTES ERA TIPO DE
002100*                       PRODUTO DE COMPRA)
002200* 11/05/1994 AR   0062  INCLUIDA A PROTECAO DE EXCLUSAO CONTRA
002300*                       CATEGORIA COM PRODUTO VINCULADO
002400* 19/02/1998 MSV  0083  CHAVE DE CATEGORIA AMPLIADA PARA 9(09) -
002500*                       ADEQUACAO ANO 2000
002600* 07/07/1999 MSV  0091  TABELA EM MEMORIA AMPLIADA DE 200 PARA
002700*                       500 CATEGORIAS
002800* 03/03/2003 LCS  0105  MENSAGENS DE REJEICAO PADRONIZADAS PARA
002900*                       O LOG DE OPERACAO
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ESTQ0100.
003300 AUTHOR.        ANDRE RAFFUL.
003400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.
003500 DATE-WRITTEN.  09/06/1990.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS OPERACAO-VALIDA IS "INCLUI" "ALTERA" "EXCLUI"
004300                              "LISTAR" "BUSCAID".
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CATEGORIA ASSIGN TO "ESTQ.CATEGORIA.MESTRE"
004800         ORGANIZATION   IS SEQUENTIAL
004900         ACCESS         IS SEQUENTIAL
005000         FILE STATUS    IS WS-FS-CATEGORIA.
005100*
005200     SELECT PRODUTO ASSIGN TO "ESTQ.PRODUTO.MESTRE"
005300         ORGANIZATION   IS SEQUENTIAL
005400         ACCESS         IS SEQUENTIAL
005500         FILE STATUS    IS WS-FS-PRODUTO.
005600*
005700     SELECT TRANS-CADASTRO ASSIGN TO "ESTQ.TRANS.CADASTRO"
005800         ORGANIZATION   IS LINE SEQUENTIAL
005900         ACCESS         IS SEQUENTIAL
006000         FILE STATUS    IS WS-FS-TRANS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  CATEGORIA.
006600     COPY "Copybooks/CategoriaReg.cpy".
006700*
006800 FD  PRODUTO.
006900     COPY "Copybooks/ProdutoReg.cpy".
007000*
007100 FD  TRANS-CADASTRO.
007200     COPY "Copybooks/TransCadReg.cpy".
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 COPY "Copybooks/TransCadReg.cpy"
007700     REPLACING REG-TRANS-CADASTRO BY WS-REG-TRANS-CAD
007800               TR-              BY WS-TR-.
007900*
008000 01  WS-TAB-CATEGORIAS.
008100     05  WS-QTD-CATEGORIAS           PIC 9(04) COMP VALUE ZEROS.
008200     05  WS-CATEGORIA-OCR OCCURS 500 TIMES
008300                     ASCENDING KEY IS WS-COD-CAT-TAB
008400                     INDEXED BY IDX-CAT.
008500         10  WS-COD-CAT-TAB          PIC 9(09).
008600         10  WS-NOME-CAT-TAB         PIC X(40).
008700         10  WS-DESC-CAT-TAB         PIC X(80).
008800*
008900 01  WS-POSICAO-ACHADA               PIC 9(04) COMP VALUE ZEROS.
009000 01  WS-INDICE-AUX                   PIC 9(04) COMP VALUE ZEROS.
009100*
009200 01  WS-REG-CATEGORIA-AUX.
009300     05  WS-COD-CAT-AUX              PIC 9(09).
009400     05  WS-NOME-CAT-AUX             PIC X(40).
009500     05  WS-DESC-CAT-AUX             PIC X(80).
009600*
009700 01  WS-DATA-EXECUCAO                PIC 9(08) VALUE ZEROS.
009800 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
009900     05  WS-EXEC-AAAA                PIC 9(04).
010000     05  WS-EXEC-MM                  PIC 9(02).
010100     05  WS-EXEC-DD                  PIC 9(02).
010200*
010300 01  WS-HORA-EXECUCAO                PIC 9(08) VALUE ZEROS.
010400 01  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
010500     05  WS-EXEC-HH                  PIC 9(02).
010600     05  WS-EXEC-MN                  PIC 9(02).
010700     05  WS-EXEC-SS                  PIC 9(02).
010800     05  WS-EXEC-CENT                PIC 9(02).
010900*
011000 01  WS-DATA-EXEC-BANNER             PIC X(10) VALUE SPACES.
011100 01  WS-BANNER-EXECUCAO-R REDEFINES WS-DATA-EXEC-BANNER.
011200     05  WS-BANNER-DD                PIC X(02).
011300     05  FILLER                      PIC X(01).
011400     05  WS-BANNER-MM                PIC X(02).
011500     05  FILLER                      PIC X(01).
011600     05  WS-BANNER-AAAA              PIC X(04).
011700*
011800 01  WS-CONTADORES.
011900     05  WS-QTD-INCLUIDAS            PIC 9(05) COMP VALUE ZEROS.
012000     05  WS-QTD-ALTERADAS            PIC 9(05) COMP VALUE ZEROS.
012100     05  WS-QTD-EXCLUIDAS            PIC 9(05) COMP VALUE ZEROS.
012200     05  WS-QTD-REJEITADAS           PIC 9(05) COMP VALUE ZEROS.
012300*
012400 77  WS-FS-CATEGORIA                 PIC X(02) VALUE "00".
012500     88  WS-FS-CAT-OK                VALUE "00".
012600     88  WS-FS-CAT-FIM               VALUE "10".
012700*
012800 77  WS-FS-PRODUTO                   PIC X(02) VALUE "00".
012900     88  WS-FS-PRD-OK                VALUE "00".
013000     88  WS-FS-PRD-FIM               VALUE "10".
013100*
013200 77  WS-FS-TRANS                     PIC X(02) VALUE "00".
013300     88  WS-FS-TRANS-OK              VALUE "00".
013400     88  WS-FS-TRANS-FIM             VALUE "10".
013500*
013600 77  WS-FIM-DE-TRANSACOES            PIC X(01) VALUE "N".
013700     88  FLAG-FIM-TRANSACOES         VALUE "S".
013800*
013900 77  WS-NOME-DUPLICADO               PIC X(01) VALUE "N".
014000     88  FLAG-NOME-DUPLICADO         VALUE "S".
014100*
014200 77  WS-CATEGORIA-ENCONTRADA         PIC X(01) VALUE "N".
014300     88  FLAG-CATEGORIA-ACHADA       VALUE "S".
014400*
014500 77  WS-CATEGORIA-EM-USO             PIC X(01) VALUE "N".
014600     88  FLAG-CATEGORIA-EM-USO       VALUE "S".
014700*
014800 77  WS-MENSAGEM-LOG                 PIC X(70) VALUE SPACES.
014900*
015000 LINKAGE SECTION.
015100 01  LK-COM-AREA.
015200     05  LK-MENSAGEM                 PIC X(20).
015300*
015400 PROCEDURE DIVISION USING LK-COM-AREA.
015500*
015600 MAIN-PROCEDURE.
015700*
015800     PERFORM P100-INICIALIZA THRU P100-FIM.
015900*
016000     PERFORM P200-CARREGA-CATEGORIAS THRU P200-FIM.
016100*
016200     PERFORM P300-PROCESSA THRU P300-FIM
016300         UNTIL FLAG-FIM-TRANSACOES.
016400*
016500     PERFORM P800-GRAVA-CATEGORIAS THRU P800-FIM.
016600*
016700     PERFORM P900-FIM.
016800*
016900 P100-INICIALIZA.
017000*
017100     SET WS-FS-CAT-OK             TO TRUE.
017200     SET WS-FS-PRD-OK             TO TRUE.
017300     SET WS-FS-TRANS-OK           TO TRUE.
017400*
017500     ACCEPT WS-DATA-EXECUCAO      FROM DATE YYYYMMDD.
017600     ACCEPT WS-HORA-EXECUCAO      FROM TIME.
017700     MOVE WS-EXEC-DD              TO WS-BANNER-DD.
017800     MOVE WS-EXEC-MM              TO WS-BANNER-MM.
017900     MOVE WS-EXEC-AAAA            TO WS-BANNER-AAAA.
018000*
018100     OPEN INPUT CATEGORIA.
018200     IF NOT WS-FS-CAT-OK AND NOT WS-FS-CAT-FIM THEN
018300         DISPLAY "ESTQ0100 - ERRO ABERTURA CATEGORIA - FS: "
018400                 WS-FS-CATEGORIA
018500         PERFORM P900-FIM
018600     END-IF.
018700*
018800     OPEN INPUT TRANS-CADASTRO.
018900     IF NOT WS-FS-TRANS-OK THEN
019000         DISPLAY "ESTQ0100 - ERRO ABERTURA TRANS-CADASTRO - "
019100                 "FS: " WS-FS-TRANS
019200         PERFORM P900-FIM
019300     END-IF.
019400*
019500 P100-FIM.
019600*
019700 P200-CARREGA-CATEGORIAS.
019800*
019900     MOVE ZEROS                   TO WS-QTD-CATEGORIAS.
020000*
020100     PERFORM P210-LE-CATEGORIA THRU P210-FIM
020200         UNTIL WS-FS-CAT-FIM.
020300*
020400     CLOSE CATEGORIA.
020500*
020600 P200-FIM.
020700*
020800 P210-LE-CATEGORIA.
020900*
021000     READ CATEGORIA INTO WS-REG-CATEGORIA-AUX
021100         AT END
021200             SET WS-FS-CAT-FIM        TO TRUE
021300         NOT AT END
021400             ADD 1                    TO WS-QTD-CATEGORIAS
021500             SET IDX-CAT              TO WS-QTD-CATEGORIAS
021600             MOVE WS-COD-CAT-AUX   TO WS-COD-CAT-TAB (IDX-CAT)
021700             MOVE WS-NOME-CAT-AUX  TO WS-NOME-CAT-TAB (IDX-CAT)
021800             MOVE WS-DESC-CAT-AUX  TO WS-DESC-CAT-TAB (IDX-CAT)
021900     END-READ.
022000*
022100 P210-FIM.
022200*
022300 P300-PROCESSA.
022400*
022500     READ TRANS-CADASTRO INTO WS-REG-TRANS-CAD
022600         AT END
022700             SET FLAG-FIM-TRANSACOES  TO TRUE
022800         NOT AT END
022900             IF WS-TR-TIPO-REG = "CAT" THEN
023000                 EVALUATE WS-TR-OPERACAO
023100                     WHEN "INCLUI"
023200                         PERFORM P310-INCLUI THRU P310-FIM
023300                     WHEN "ALTERA"
023400                         PERFORM P320-ALTERA THRU P320-FIM
023500                     WHEN "EXCLUI"
023600                         PERFORM P330-EXCLUI THRU P330-FIM
023700                     WHEN "LISTAR"
023800                         PERFORM P340-LISTA THRU P340-FIM
023900                     WHEN "BUSCAID"
024000                         PERFORM P350-BUSCA-ID THRU P350-FIM
024100                     WHEN OTHER
024200                         ADD 1        TO WS-QTD-REJEITADAS
024300                         DISPLAY "ESTQ0100 - OPERACAO "
024400                             "DESCONHECIDA: " WS-TR-OPERACAO
024500                 END-EVALUATE
024600             END-IF
024700     END-READ.
024800*
024900 P300-FIM.
025000*
025100 P310-INCLUI.
025200*
025300     MOVE "N"                     TO WS-NOME-DUPLICADO.
025400     PERFORM P410-VALIDA-NOME THRU P410-FIM.
025500*
025600     IF FLAG-NOME-DUPLICADO THEN
025700         ADD 1                    TO WS-QTD-REJEITADAS
025800         STRING "CATEGORIA REJEITADA - NOME JA CADASTRADO: "
025900                WS-TR-CAT-NOME    DELIMITED BY SIZE
026000                                  INTO WS-MENSAGEM-LOG
026100         DISPLAY "ESTQ0100 - " WS-MENSAGEM-LOG
026200     ELSE
026300         IF WS-QTD-CATEGORIAS >= 500 THEN
026400             ADD 1                TO WS-QTD-REJEITADAS
026500             DISPLAY "ESTQ0100 - TABELA DE CATEGORIAS CHEIA - "
026600                     "TRANSACAO REJEITADA"
026700         ELSE
026800             PERFORM P415-INSERE-ORDENADO THRU P415-FIM
026900             ADD 1                TO WS-QTD-INCLUIDAS
027000             DISPLAY "ESTQ0100 - CATEGORIA INCLUIDA: "
027100                     WS-TR-CAT-CODIGO
027200         END-IF
027300     END-IF.
027400*
027500 P310-FIM.
027600*
027700 P320-ALTERA.
027800*
027900     PERFORM P450-LOCALIZA-CATEGORIA THRU P450-FIM.
028000*
028100     IF NOT FLAG-CATEGORIA-ACHADA THEN
028200         ADD 1                    TO WS-QTD-REJEITADAS
028300         DISPLAY "ESTQ0100 - CATEGORIA NAO CADASTRADA: "
028400                 WS-TR-CAT-CODIGO
028500     ELSE
028600         MOVE "N"                 TO WS-NOME-DUPLICADO
028700         IF WS-TR-CAT-NOME NOT = WS-NOME-CAT-TAB (WS-POSICAO-ACHADA)
028800             PERFORM P410-VALIDA-NOME THRU P410-FIM
028900         END-IF
029000*
029100         IF FLAG-NOME-DUPLICADO THEN
029200             ADD 1                TO WS-QTD-REJEITADAS
029300             DISPLAY "ESTQ0100 - CATEGORIA REJEITADA - NOME "
029400                     "JA CADASTRADO: " WS-TR-CAT-NOME
029500         ELSE
029600             MOVE WS-TR-CAT-NOME
029700                          TO WS-NOME-CAT-TAB (WS-POSICAO-ACHADA)
029800             MOVE WS-TR-CAT-DESC
029900                          TO WS-DESC-CAT-TAB (WS-POSICAO-ACHADA)
030000             ADD 1                TO WS-QTD-ALTERADAS
030100             DISPLAY "ESTQ0100 - CATEGORIA ALTERADA: "
030200                     WS-TR-CAT-CODIGO
030300         END-IF
030400     END-IF.
030500*
030600 P320-FIM.
030700*
030800 P330-EXCLUI.
030900*
031000     PERFORM P450-LOCALIZA-CATEGORIA THRU P450-FIM.
031100*
031200     IF NOT FLAG-CATEGORIA-ACHADA THEN
031300         ADD 1                    TO WS-QTD-REJEITADAS
031400         DISPLAY "ESTQ0100 - CATEGORIA NAO CADASTRADA: "
031500                 WS-TR-CAT-CODIGO
031600     ELSE
031700         PERFORM P420-VALIDA-EXCLUSAO THRU P420-FIM
031800*
031900         IF FLAG-CATEGORIA-EM-USO THEN
032000             ADD 1                TO WS-QTD-REJEITADAS
032100             DISPLAY "ESTQ0100 - CATEGORIA EM USO POR PRODUTO -"
032200                     " EXCLUSAO REJEITADA: " WS-TR-CAT-CODIGO
032300         ELSE
032400             PERFORM P425-REMOVE-DA-TABELA THRU P425-FIM
032500             ADD 1                TO WS-QTD-EXCLUIDAS
032600             DISPLAY "ESTQ0100 - CATEGORIA EXCLUIDA: "
032700                     WS-TR-CAT-CODIGO
032800         END-IF
032900     END-IF.
033000*
033100 P330-FIM.
033200*
033300 P340-LISTA.
033400*
033500     DISPLAY "ESTQ0100 - LISTAGEM DE CATEGORIAS - INICIO".
033600     PERFORM P345-LISTA-UMA THRU P345-FIM
033700         VARYING IDX-CAT FROM 1 BY 1
033800         UNTIL IDX-CAT > WS-QTD-CATEGORIAS.
033900     DISPLAY "ESTQ0100 - LISTAGEM DE CATEGORIAS - FIM - TOTAL: "
034000             WS-QTD-CATEGORIAS.
034100*
034200 P340-FIM.
034300*
034400 P345-LISTA-UMA.
034500*
034600     DISPLAY WS-COD-CAT-TAB (IDX-CAT) " "
034700             WS-NOME-CAT-TAB (IDX-CAT).
034800*
034900 P345-FIM.
035000*
035100 P350-BUSCA-ID.
035200*
035300     PERFORM P450-LOCALIZA-CATEGORIA THRU P450-FIM.
035400*
035500     IF FLAG-CATEGORIA-ACHADA THEN
035600         DISPLAY "ESTQ0100 - CATEGORIA ENCONTRADA: "
035700             WS-COD-CAT-TAB (WS-POSICAO-ACHADA) " "
035800             WS-NOME-CAT-TAB (WS-POSICAO-ACHADA)
035900     ELSE
036000         DISPLAY "ESTQ0100 - CATEGORIA NAO ENCONTRADA: "
036100                 WS-TR-CAT-CODIGO
036200     END-IF.
036300*
036400 P350-FIM.
036500*
036600 P410-VALIDA-NOME.
036700*
036800     PERFORM P412-COMPARA-NOME THRU P412-FIM
036900         VARYING IDX-CAT FROM 1 BY 1
037000         UNTIL IDX-CAT > WS-QTD-CATEGORIAS.
037100*
037200 P410-FIM.
037300*
037400 P412-COMPARA-NOME.
037500*
037600     IF WS-NOME-CAT-TAB (IDX-CAT) = WS-TR-CAT-NOME
037700         AND WS-COD-CAT-TAB (IDX-CAT) NOT = WS-TR-CAT-CODIGO
037800             SET FLAG-NOME-DUPLICADO  TO TRUE
037900     END-IF.
038000*
038100 P412-FIM.
038200*
038300 P415-INSERE-ORDENADO.
038400*
038500     MOVE WS-QTD-CATEGORIAS       TO WS-INDICE-AUX.
038600     ADD 1                        TO WS-QTD-CATEGORIAS.
038700*
038800     PERFORM P417-ABRE-ESPACO THRU P417-FIM
038900         UNTIL WS-INDICE-AUX = 0.
039000*
039100     COMPUTE IDX-CAT = WS-INDICE-AUX + 1.
039200     MOVE WS-TR-CAT-CODIGO        TO WS-COD-CAT-TAB (IDX-CAT).
039300     MOVE WS-TR-CAT-NOME          TO WS-NOME-CAT-TAB (IDX-CAT).
039400     MOVE WS-TR-CAT-DESC          TO WS-DESC-CAT-TAB (IDX-CAT).
039500*
039600 P415-FIM.
039700*
039800 P417-ABRE-ESPACO.
039900*
040000     IF WS-INDICE-AUX > 0 THEN
040100         IF WS-COD-CAT-TAB (WS-INDICE-AUX) > WS-TR-CAT-CODIGO THEN
040200             SET IDX-CAT              TO WS-INDICE-AUX
040300             COMPUTE IDX-CAT = IDX-CAT + 1
040400             MOVE WS-COD-CAT-TAB (WS-INDICE-AUX)
040500                                  TO WS-COD-CAT-TAB (IDX-CAT)
040600             MOVE WS-NOME-CAT-TAB (WS-INDICE-AUX)
040700                                  TO WS-NOME-CAT-TAB (IDX-CAT)
040800             MOVE WS-DESC-CAT-TAB (WS-INDICE-AUX)
040900                                  TO WS-DESC-CAT-TAB (IDX-CAT)
041000             SUBTRACT 1           FROM WS-INDICE-AUX
041100         ELSE
041200             MOVE 0               TO WS-INDICE-AUX
041300         END-IF
041400     END-IF.
041500*
041600 P417-FIM.
041700*
041800 P420-VALIDA-EXCLUSAO.
041900*
042000     MOVE "N"                     TO WS-CATEGORIA-EM-USO.
042100     SET WS-FS-PRD-OK             TO TRUE.
042200*
042300     OPEN INPUT PRODUTO.
042400     PERFORM P423-VERIFICA-VINCULO THRU P423-FIM
042500         UNTIL WS-FS-PRD-FIM OR FLAG-CATEGORIA-EM-USO.
042600     CLOSE PRODUTO.
042700*
042800 P420-FIM.
042900*
043000 P423-VERIFICA-VINCULO.
043100*
043200     READ PRODUTO
043300         AT END
043400             SET WS-FS-PRD-FIM        TO TRUE
043500         NOT AT END
043600             IF FK-COD-CATEGORIA = WS-TR-CAT-CODIGO
043700                 SET FLAG-CATEGORIA-EM-USO TO TRUE
043800             END-IF
043900     END-READ.
044000*
044100 P423-FIM.
044200*
044300 P425-REMOVE-DA-TABELA.
044400*
044500     PERFORM P427-DESLOCA-UMA THRU P427-FIM
044600         VARYING IDX-CAT FROM WS-POSICAO-ACHADA BY 1
044700         UNTIL IDX-CAT >= WS-QTD-CATEGORIAS.
044800     SUBTRACT 1                   FROM WS-QTD-CATEGORIAS.
044900*
045000 P425-FIM.
045100*
045200 P427-DESLOCA-UMA.
045300*
045400     COMPUTE WS-INDICE-AUX = IDX-CAT + 1.
045500     MOVE WS-COD-CAT-TAB (WS-INDICE-AUX)
045600                              TO WS-COD-CAT-TAB (IDX-CAT).
045700     MOVE WS-NOME-CAT-TAB (WS-INDICE-AUX)
045800                              TO WS-NOME-CAT-TAB (IDX-CAT).
045900     MOVE WS-DESC-CAT-TAB (WS-INDICE-AUX)
046000                              TO WS-DESC-CAT-TAB (IDX-CAT).
046100*
046200 P427-FIM.
046300*
046400 P450-LOCALIZA-CATEGORIA.
046500*
046600     MOVE "N"                     TO WS-CATEGORIA-ENCONTRADA.
046700     MOVE ZEROS                   TO WS-POSICAO-ACHADA.
046800*
046900     SET IDX-CAT                  TO 1.
047000     SEARCH ALL WS-CATEGORIA-OCR
047100         AT END
047200             SET WS-CATEGORIA-ENCONTRADA TO FALSE
047300         WHEN WS-COD-CAT-TAB (IDX-CAT) = WS-TR-CAT-CODIGO
047400             SET FLAG-CATEGORIA-ACHADA TO TRUE
047500             SET WS-POSICAO-ACHADA   TO IDX-CAT
047600     END-SEARCH.
047700*
047800 P450-FIM.
047900*
048000 P800-GRAVA-CATEGORIAS.
048100*
048200     SET WS-FS-CAT-OK             TO TRUE.
048300     OPEN OUTPUT CATEGORIA.
048400     IF NOT WS-FS-CAT-OK THEN
048500         DISPLAY "ESTQ0100 - ERRO NA REGRAVACAO DO MESTRE "
048600                 "CATEGORIA - FS: " WS-FS-CATEGORIA
048700         PERFORM P900-FIM
048800     END-IF.
048900*
049000     PERFORM P805-GRAVA-UMA THRU P805-FIM
049100         VARYING IDX-CAT FROM 1 BY 1
049200         UNTIL IDX-CAT > WS-QTD-CATEGORIAS.
049300*
049400     CLOSE CATEGORIA.
049500*
049600 P800-FIM.
049700*
049800 P805-GRAVA-UMA.
049900*
050000     MOVE WS-COD-CAT-TAB (IDX-CAT)  TO COD-CATEGORIA.
050100     MOVE WS-NOME-CAT-TAB (IDX-CAT) TO NOME-CATEGORIA.
050200     MOVE WS-DESC-CAT-TAB (IDX-CAT) TO DESC-CATEGORIA.
050300     MOVE SPACES                    TO FILLER OF REG-CATEGORIA.
050400     WRITE REG-CATEGORIA.
050500*
050600 P805-FIM.
050700*
050800 P900-FIM.
050900*
051000     CLOSE TRANS-CADASTRO.
051100     DISPLAY "ESTQ0100 - PASSO EXECUTADO EM " WS-DATA-EXEC-BANNER.
051200     DISPLAY "ESTQ0100 - FIM DO PASSO - INCLUIDAS: "
051300             WS-QTD-INCLUIDAS " ALTERADAS: " WS-QTD-ALTERADAS
051400             " EXCLUIDAS: " WS-QTD-EXCLUIDAS " REJEITADAS: "
051500             WS-QTD-REJEITADAS.
051600     GOBACK.
051700 END PROGRAM ESTQ0100.
