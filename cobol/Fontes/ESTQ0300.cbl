000100******************************************************************
000200* AUTHOR:        ANDRE RAFFUL
000300* INSTALLATION:  DEPTO DE PROCESSAMENTO DE DADOS
000400* DATE-WRITTEN:  04/06/1990
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO
000700******************************************************************
000800* PURPOSE......: MOVIMENTACAO DE ESTOQUE - PASSO BATCH. LE AS
000900*                TRANSACOES DE ENTRADA/SAIDA/AJUSTE DO ARQUIVO
001000*                TRANS-MOVTO, POSTA CONTRA O MESTRE PRODUTO,
001100*                GRAVA O DIARIO MOVIMENTACAO, ATENDE AS CONSULTAS
001200*                DE MOVIMENTO E EMITE O RELATORIO DE ESTOQUE
001300*                BAIXO E O RELATORIO DE TOTAIS DO PASSO.
001400******************************************************************
001500* HISTORICO DE ALTERACOES
001600* 04/06/1990 AR   0000  PROGRAMA ORIGINAL (BASEADO NO FECHAMENTO
001700*                       DE COMPRA SCMP0300/SCMP0410) - SO ENTRADA
001800*                       E SAIDA
001900* 17/01/1995 AR   0067  INCLUIDA A OPERACAO DE AJUSTE (QUANTIDADE
002000*                       ABSOLUTA NOVA)
002100* 19/02/1998 MSV  0085  CHAVES DE PRODUTO E MOVIMENTACAO
002200*                       AMPLIADAS PARA 9(09) - ADEQUACAO ANO 2000
002300* 30/09/1999 MSV  0095  INCLUIDAS AS CONSULTAS POR PERIODO E POR
002400*                       TIPO (TR-MOV-DATA-INI/FIM E
002500*                       TR-MOV-TIPO-FILTRO) E O CARIMBO DE
002600*                       DATA/HORA NO DIARIO DE MOVIMENTACAO
002700* 03/03/2003 LCS  0107  INCLUIDO O RELATORIO DE ESTOQUE BAIXO E O
002800*                       RELATORIO DE TOTAIS DO PASSO PARA O
002900*                       ENCERRAMENTO DO CICLO BATCH
003000* 15/08/2005 LCS  0118  CARREGADA A CATEGORIA MESTRE E INCLUIDA A
003100*                       BUSCA DO NOME DA CATEGORIA NO RELATORIO
003200*                       DE ESTOQUE BAIXO (COLUNA VINHA EM BRANCO)
003300* 22/08/2005 LCS  0119  CORRIGIDA A CONSULTA POR PERIODO QUE
003400*                       COMPARAVA SO O ANO DO CARIMBO - AGORA
003500*                       COMPARA DATA COMPLETA AAAAMMDD
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    ESTQ0300.
003900 AUTHOR.        ANDRE RAFFUL.
004000 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.
004100 DATE-WRITTEN.  04/06/1990.
004200 DATE-COMPILED.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS OPERACAO-VALIDA IS "ENTRADA" "SAIDA" "AJUSTE"
004900                              "LISTAR" "BUSCAID" "BUSCAPRD"
005000                              "PERIODO" "PORTIPO".
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CATEGORIA ASSIGN TO "ESTQ.CATEGORIA.MESTRE"
005500         ORGANIZATION   IS SEQUENTIAL
005600         ACCESS         IS SEQUENTIAL
005700         FILE STATUS    IS WS-FS-CATEGORIA.
005800*
005900     SELECT PRODUTO ASSIGN TO "ESTQ.PRODUTO.MESTRE"
006000         ORGANIZATION   IS SEQUENTIAL
006100         ACCESS         IS SEQUENTIAL
006200         FILE STATUS    IS WS-FS-PRODUTO.
006300*
006400     SELECT MOVTO-ESTOQUE ASSIGN TO "ESTQ.MOVIMENTACAO.DIARIO"
006500         ORGANIZATION   IS SEQUENTIAL
006600         ACCESS         IS SEQUENTIAL
006700         FILE STATUS    IS WS-FS-MOVTO.
006800*
006900     SELECT TRANS-MOVTO ASSIGN TO "ESTQ.TRANS.MOVTO"
007000         ORGANIZATION   IS LINE SEQUENTIAL
007100         ACCESS         IS SEQUENTIAL
007200         FILE STATUS    IS WS-FS-TRANS.
007300*
007400     SELECT SEO0300 ASSIGN TO "ESTQ.RELAT.ESTOQUE.BAIXO"
007500         ORGANIZATION   IS LINE SEQUENTIAL
007600         ACCESS         IS SEQUENTIAL.
007700*
007800     SELECT SEO0301 ASSIGN TO "ESTQ.RELAT.TOTAIS.PASSO"
007900         ORGANIZATION   IS LINE SEQUENTIAL
008000         ACCESS         IS SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  CATEGORIA.
008600     COPY "Copybooks/CategoriaReg.cpy".
008700*
008800 FD  PRODUTO.
008900     COPY "Copybooks/ProdutoReg.cpy".
009000*
009100 FD  MOVTO-ESTOQUE.
009200     COPY "Copybooks/MovtoReg.cpy".
009300*
009400 FD  TRANS-MOVTO.
009500     COPY "Copybooks/TransMovReg.cpy".
009600*
009700 FD  SEO0300.
009800 01  REG-SEO0300                     PIC X(132).
009900*
010000 FD  SEO0301.
010100 01  REG-SEO0301                     PIC X(132).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WS-TAB-CATEGORIAS.
010600     05  WS-QTD-CATEGORIAS           PIC 9(04) COMP VALUE ZEROS.
010700     05  WS-CATEGORIA-OCR OCCURS 500 TIMES
010800                     ASCENDING KEY IS WS-COD-CAT-TAB
010900                     INDEXED BY IDX-CAT.
011000         10  WS-COD-CAT-TAB          PIC 9(09).
011100         10  WS-NOME-CAT-TAB         PIC X(40).
011200         10  WS-DESC-CAT-TAB         PIC X(80).
011300*
011400 01  WS-REG-CATEGORIA-AUX.
011500     05  WS-COD-CAT-AUX              PIC 9(09).
011600     05  WS-NOME-CAT-AUX             PIC X(40).
011700     05  WS-DESC-CAT-AUX             PIC X(80).
011800*
011900 01  WS-TAB-PRODUTOS.
012000     05  WS-QTD-PRODUTOS             PIC 9(05) COMP VALUE ZEROS.
012100     05  WS-PRODUTO-OCR OCCURS 2000 TIMES
012200                     ASCENDING KEY IS WS-COD-PRD-TAB
012300                     INDEXED BY IDX-PRD.
012400         10  WS-COD-PRD-TAB          PIC 9(09).
012500         10  WS-NOME-PRD-TAB         PIC X(40).
012600         10  WS-DESC-PRD-TAB         PIC X(80).
012700         10  WS-SKU-PRD-TAB          PIC X(20).
012800         10  WS-PRECO-VDA-TAB        PIC S9(08)V99.
012900         10  WS-PRECO-CST-TAB        PIC S9(08)V99.
013000         10  WS-QTD-ESTQ-TAB         PIC S9(09).
013100         10  WS-QTD-MIN-TAB          PIC S9(09).
013200         10  WS-ATIVO-TAB            PIC X(01).
013300         10  WS-FK-CAT-TAB           PIC 9(09).
013400         10  WS-DTHR-CRIA-TAB        PIC X(26).
013500         10  WS-DTHR-ATLZ-TAB        PIC X(26).
013600*
013700 01  WS-REG-PRODUTO-AUX.
013800     05  WS-COD-PRD-AUX              PIC 9(09).
013900     05  WS-NOME-PRD-AUX             PIC X(40).
014000     05  WS-DESC-PRD-AUX             PIC X(80).
014100     05  WS-SKU-PRD-AUX              PIC X(20).
014200     05  WS-PRECO-VDA-AUX            PIC S9(08)V99.
014300     05  WS-PRECO-CST-AUX            PIC S9(08)V99.
014400     05  WS-QTD-ESTQ-AUX             PIC S9(09).
014500     05  WS-QTD-MIN-AUX              PIC S9(09).
014600     05  WS-ATIVO-AUX                PIC X(01).
014700     05  WS-FK-CAT-AUX               PIC 9(09).
014800     05  WS-DTHR-CRIA-AUX            PIC X(26).
014900     05  WS-DTHR-ATLZ-AUX            PIC X(26).
015000*
015100 01  WS-TAB-MOVTOS.
015200     05  WS-QTD-MOVTOS               PIC 9(05) COMP VALUE ZEROS.
015300     05  WS-MOVTO-OCR OCCURS 5000 TIMES
015400                     INDEXED BY IDX-MOV.
015500         10  WS-NUM-MOV-TAB          PIC 9(09).
015600         10  WS-COD-PRD-MOV-TAB      PIC 9(09).
015700         10  WS-TIPO-MOV-TAB         PIC X(07).
015800         10  WS-QTD-MOV-TAB          PIC S9(09).
015900         10  WS-QTD-ANT-MOV-TAB      PIC S9(09).
016000         10  WS-QTD-POST-MOV-TAB     PIC S9(09).
016100         10  WS-MOTIVO-MOV-TAB       PIC X(60).
016200         10  WS-DTHR-MOV-TAB         PIC X(26).
016300         10  WS-DTHR-MOV-R REDEFINES WS-DTHR-MOV-TAB.
016400             15  WS-DTHR-MOV-AAAA    PIC X(04).
016500             15  FILLER              PIC X(01).
016600             15  WS-DTHR-MOV-MM      PIC X(02).
016700             15  FILLER              PIC X(01).
016800             15  WS-DTHR-MOV-DD      PIC X(02).
016900             15  FILLER              PIC X(16).
017000*
017100 01  WS-REG-MOVTO-AUX.
017200     05  WS-NUM-MOV-AUX              PIC 9(09).
017300     05  WS-COD-PRD-MOV-AUX          PIC 9(09).
017400     05  WS-TIPO-MOV-AUX             PIC X(07).
017500     05  WS-QTD-MOV-AUX              PIC S9(09).
017600     05  WS-QTD-ANT-MOV-AUX          PIC S9(09).
017700     05  WS-QTD-POST-MOV-AUX         PIC S9(09).
017800     05  WS-MOTIVO-MOV-AUX           PIC X(60).
017900     05  WS-DTHR-MOV-AUX             PIC X(26).
018000*
018100 01  WS-POSICAO-ACHADA               PIC 9(05) COMP VALUE ZEROS.
018200 01  WS-DTHR-MOV-YMD                 PIC X(08) VALUE SPACES.
018300*
018400 01  WS-DATA-EXECUCAO                PIC 9(08) VALUE ZEROS.
018500 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
018600     05  WS-EXEC-AAAA                PIC 9(04).
018700     05  WS-EXEC-MM                  PIC 9(02).
018800     05  WS-EXEC-DD                  PIC 9(02).
018900*
019000 01  WS-HORA-EXECUCAO                PIC 9(08) VALUE ZEROS.
019100 01  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
019200     05  WS-EXEC-HH                  PIC 9(02).
019300     05  WS-EXEC-MN                  PIC 9(02).
019400     05  WS-EXEC-SS                  PIC 9(02).
019500     05  WS-EXEC-CENT                PIC 9(02).
019600*
019700 01  WS-CARIMBO-ATUAL                PIC X(26) VALUE SPACES.
019800 01  WS-CARIMBO-ATUAL-R REDEFINES WS-CARIMBO-ATUAL.
019900     05  WS-CARIMBO-AAAA             PIC 9(04).
020000     05  WS-CARIMBO-TR1              PIC X(01).
020100     05  WS-CARIMBO-MM               PIC 9(02).
020200     05  WS-CARIMBO-TR2              PIC X(01).
020300     05  WS-CARIMBO-DD               PIC 9(02).
020400     05  FILLER                      PIC X(16).
020500*
020600 01  WS-ULTIMO-NUM-MOV               PIC 9(09) COMP VALUE ZEROS.
020700 01  WS-NOVA-QTD-ESTOQUE             PIC S9(09) VALUE ZEROS.
020800 01  WS-QTD-DISPONIVEL               PIC S9(09) VALUE ZEROS.
020900*
021000 01  WS-CONTADORES.
021100     05  WS-QTD-ENTRADAS             PIC 9(05) COMP VALUE ZEROS.
021200     05  WS-QTD-SAIDAS               PIC 9(05) COMP VALUE ZEROS.
021300     05  WS-QTD-AJUSTES              PIC 9(05) COMP VALUE ZEROS.
021400     05  WS-QTD-REJEITADOS           PIC 9(05) COMP VALUE ZEROS.
021500     05  WS-QTD-UNID-RECEBIDAS       PIC S9(09) COMP VALUE ZEROS.
021600     05  WS-QTD-UNID-EXPEDIDAS       PIC S9(09) COMP VALUE ZEROS.
021700     05  WS-QTD-ESTOQUE-BAIXO        PIC 9(05) COMP VALUE ZEROS.
021800*
021900 77  WS-FS-CATEGORIA                 PIC X(02) VALUE "00".
022000     88  WS-FS-CAT-OK                VALUE "00".
022100     88  WS-FS-CAT-FIM               VALUE "10".
022200*
022300 77  WS-FS-PRODUTO                   PIC X(02) VALUE "00".
022400     88  WS-FS-PRD-OK                VALUE "00".
022500     88  WS-FS-PRD-FIM               VALUE "10".
022600*
022700 77  WS-FS-MOVTO                     PIC X(02) VALUE "00".
022800     88  WS-FS-MOV-OK                VALUE "00".
022900     88  WS-FS-MOV-FIM               VALUE "10".
023000*
023100 77  WS-FS-TRANS                     PIC X(02) VALUE "00".
023200     88  WS-FS-TRANS-OK              VALUE "00".
023300     88  WS-FS-TRANS-FIM             VALUE "10".
023400*
023500 77  WS-FIM-DE-TRANSACOES            PIC X(01) VALUE "N".
023600     88  FLAG-FIM-TRANSACOES         VALUE "S".
023700*
023800 77  WS-PRODUTO-ENCONTRADO           PIC X(01) VALUE "N".
023900     88  FLAG-PRODUTO-ACHADO         VALUE "S".
024000*
024100 77  WS-MOVIMENTO-ENCONTRADO         PIC X(01) VALUE "N".
024200     88  FLAG-MOVIMENTO-ACHADO       VALUE "S".
024300*
024400 77  WS-ESTOQUE-SUFICIENTE           PIC X(01) VALUE "S".
024500     88  FLAG-ESTOQUE-SUFICIENTE     VALUE "S".
024600*
024700 77  WS-QUANTIDADE-VALIDA            PIC X(01) VALUE "S".
024800     88  FLAG-QUANTIDADE-VALIDA      VALUE "S".
024900*
025000 77  WS-MENSAGEM-LOG                 PIC X(70) VALUE SPACES.
025100*
025200 01  WS-RELATORIO.
025300     03  WS-LST-CAB-1.
025400         05  FILLER              PIC X(01) VALUE SPACES.
025500         05  FILLER              PIC X(90) VALUE ALL "=".
025600         05  FILLER              PIC X(01) VALUE SPACES.
025700     03  WS-LST-CAB-2.
025800         05  FILLER              PIC X(01) VALUE SPACES.
025900         05  FILLER              PIC X(11) VALUE "SEO0300 - ".
026000         05  FILLER              PIC X(26) VALUE
026100                         "RELATORIO DE ESTOQUE BAIXO".
026200         05  FILLER              PIC X(35) VALUE SPACES.
026300         05  FILLER              PIC X(09) VALUE "EMISSAO: ".
026400         05  WS-CAB-DT-SIS       PIC X(10) VALUE SPACES.
026500     03  WS-LST-CAB-3.
026600         05  FILLER              PIC X(01) VALUE SPACES.
026700         05  FILLER              PIC X(90) VALUE ALL "=".
026800         05  FILLER              PIC X(01) VALUE SPACES.
026900     03  WS-LST-CAB-4.
027000         05  FILLER              PIC X(01) VALUE SPACES.
027100         05  FILLER              PIC X(09) VALUE "CODIGO".
027200         05  FILLER              PIC X(01) VALUE SPACES.
027300         05  FILLER              PIC X(20) VALUE "SKU".
027400         05  FILLER              PIC X(01) VALUE SPACES.
027500         05  FILLER              PIC X(40) VALUE "PRODUTO".
027600         05  FILLER              PIC X(01) VALUE SPACES.
027700         05  FILLER              PIC X(20) VALUE "CATEGORIA".
027800         05  FILLER              PIC X(01) VALUE SPACES.
027900         05  FILLER              PIC X(08) VALUE "ESTOQUE".
028000         05  FILLER              PIC X(01) VALUE SPACES.
028100         05  FILLER              PIC X(08) VALUE "MINIMO".
028200     03  WS-LST-CAB-5.
028300         05  FILLER              PIC X(01) VALUE SPACES.
028400         05  FILLER              PIC X(09) VALUE ALL "=".
028500         05  FILLER              PIC X(01) VALUE SPACES.
028600         05  FILLER              PIC X(20) VALUE ALL "=".
028700         05  FILLER              PIC X(01) VALUE SPACES.
028800         05  FILLER              PIC X(40) VALUE ALL "=".
028900         05  FILLER              PIC X(01) VALUE SPACES.
029000         05  FILLER              PIC X(20) VALUE ALL "=".
029100         05  FILLER              PIC X(01) VALUE SPACES.
029200         05  FILLER              PIC X(08) VALUE ALL "=".
029300         05  FILLER              PIC X(01) VALUE SPACES.
029400         05  FILLER              PIC X(08) VALUE ALL "=".
029500     03  WS-LST-LINHA.
029600         05  FILLER              PIC X(01) VALUE SPACES.
029700         05  FILLER              PIC X(90) VALUE ALL "-".
029800         05  FILLER              PIC X(01) VALUE SPACES.
029900     03  WS-DET-ESTQ-BAIXO.
030000         05  FILLER              PIC X(01) VALUE SPACES.
030100         05  WS-DET-COD-PRD      PIC ZZZZZZZZ9.
030200         05  FILLER              PIC X(01) VALUE SPACES.
030300         05  WS-DET-SKU-PRD      PIC X(20) VALUE SPACES.
030400         05  FILLER              PIC X(01) VALUE SPACES.
030500         05  WS-DET-NOME-PRD     PIC X(40) VALUE SPACES.
030600         05  FILLER              PIC X(01) VALUE SPACES.
030700         05  WS-DET-NOME-CAT     PIC X(20) VALUE SPACES.
030800         05  FILLER              PIC X(01) VALUE SPACES.
030900         05  WS-DET-QTD-ESTQ     PIC ---,---,--9.
031000         05  FILLER              PIC X(01) VALUE SPACES.
031100         05  WS-DET-QTD-MIN      PIC ---,---,--9.
031200     03  WS-LST-FINAL-0.
031300         05  FILLER              PIC X(05) VALUE SPACES.
031400         05  FILLER              PIC X(29) VALUE
031500                         "NENHUM PRODUTO EM ESTOQUE BAIXO".
031600     03  WS-LST-FINAL-1.
031700         05  FILLER              PIC X(05) VALUE SPACES.
031800         05  FILLER              PIC X(28) VALUE
031900                         "PRODUTOS EM ESTOQUE BAIXO: ".
032000         05  WS-LST-QTD-REG      PIC ZZZZ9.
032100*
032200 01  WS-TOTAIS.
032300     03  WS-TOT-CAB-1.
032400         05  FILLER              PIC X(01) VALUE SPACES.
032500         05  FILLER              PIC X(50) VALUE ALL "=".
032600         05  FILLER              PIC X(01) VALUE SPACES.
032700     03  WS-TOT-CAB-2.
032800         05  FILLER              PIC X(01) VALUE SPACES.
032900         05  FILLER              PIC X(11) VALUE "SEO0301 - ".
033000         05  FILLER              PIC X(30) VALUE
033100                         "TOTAIS DO PASSO DE MOVIMENTO".
033200         05  FILLER              PIC X(01) VALUE SPACES.
033300     03  WS-TOT-CAB-3.
033400         05  FILLER              PIC X(01) VALUE SPACES.
033500         05  FILLER              PIC X(50) VALUE ALL "=".
033600         05  FILLER              PIC X(01) VALUE SPACES.
033700     03  WS-TOT-LINHA.
033800         05  FILLER              PIC X(20) VALUE
033900                         "MOVTOS ENTRADA.....: ".
034000         05  WS-TOT-QTD-ENTRADAS PIC ZZZZ9.
034100     03  WS-TOT-LINHA-2.
034200         05  FILLER              PIC X(20) VALUE
034300                         "MOVTOS SAIDA........: ".
034400         05  WS-TOT-QTD-SAIDAS   PIC ZZZZ9.
034500     03  WS-TOT-LINHA-3.
034600         05  FILLER              PIC X(20) VALUE
034700                         "MOVTOS AJUSTE.......: ".
034800         05  WS-TOT-QTD-AJUSTES  PIC ZZZZ9.
034900     03  WS-TOT-LINHA-4.
035000         05  FILLER              PIC X(20) VALUE
035100                         "UNIDADES RECEBIDAS..: ".
035200         05  WS-TOT-QTD-RECEB    PIC ---,---,--9.
035300     03  WS-TOT-LINHA-5.
035400         05  FILLER              PIC X(20) VALUE
035500                         "UNIDADES EXPEDIDAS..: ".
035600         05  WS-TOT-QTD-EXPED    PIC ---,---,--9.
035700     03  WS-TOT-LINHA-6.
035800         05  FILLER              PIC X(20) VALUE
035900                         "TRANSACOES REJEITADAS: ".
036000         05  WS-TOT-QTD-REJEIT   PIC ZZZZ9.
036100     03  WS-TOT-LINHA-7.
036200         05  FILLER              PIC X(20) VALUE
036300                         "PRODUTOS EM ESTOQUE BAIXO NO FIM DO ".
036400         05  FILLER              PIC X(05) VALUE "PASSO".
036500         05  FILLER              PIC X(02) VALUE ": ".
036600         05  WS-TOT-QTD-ESTQ-BX  PIC ZZZZ9.
036700*
036800 LINKAGE SECTION.
036900 01  LK-COM-AREA.
037000     05  LK-MENSAGEM                 PIC X(20).
037100*
037200 PROCEDURE DIVISION USING LK-COM-AREA.
037300*
037400 MAIN-PROCEDURE.
037500*
037600     PERFORM P100-INICIALIZA THRU P100-FIM.
037700*
037800     PERFORM P190-CARREGA-CATEGORIAS THRU P190-FIM.
037900*
038000     PERFORM P200-CARREGA-PRODUTOS THRU P200-FIM.
038100*
038200     PERFORM P210-ABRE-MOVTO-JORNAL THRU P210-FIM.
038300*
038400     PERFORM P300-PROCESSA THRU P300-FIM
038500         UNTIL FLAG-FIM-TRANSACOES.
038600*
038700     PERFORM P800-GRAVA-PRODUTOS THRU P800-FIM.
038800*
038900     PERFORM P900-EMITE-ESTOQUE-BAIXO THRU P900-EMITE-FIM.
039000*
039100     PERFORM P910-EMITE-TOTAIS THRU P910-FIM.
039200*
039300     PERFORM P999-FIM.
039400*
039500 P100-INICIALIZA.
039600*
039700     SET WS-FS-PRD-OK             TO TRUE.
039800     SET WS-FS-MOV-OK             TO TRUE.
039900     SET WS-FS-TRANS-OK           TO TRUE.
040000     SET WS-FS-CAT-OK             TO TRUE.
040100*
040200     ACCEPT WS-DATA-EXECUCAO      FROM DATE YYYYMMDD.
040300     ACCEPT WS-HORA-EXECUCAO      FROM TIME.
040400     MOVE WS-EXEC-AAAA            TO WS-CARIMBO-AAAA.
040500     MOVE "-"                     TO WS-CARIMBO-TR1.
040600     MOVE WS-EXEC-MM              TO WS-CARIMBO-MM.
040700     MOVE "-"                     TO WS-CARIMBO-TR2.
040800     MOVE WS-EXEC-DD              TO WS-CARIMBO-DD.
040900     MOVE SPACES                  TO FILLER OF WS-CARIMBO-ATUAL-R.
041000*
041100     OPEN INPUT TRANS-MOVTO.
041200     IF NOT WS-FS-TRANS-OK THEN
041300         DISPLAY "ESTQ0300 - ERRO ABERTURA TRANS-MOVTO - FS: "
041400                 WS-FS-TRANS
041500         PERFORM P999-FIM
041600     END-IF.
041700*
041800 P100-FIM.
041900*
042000 P190-CARREGA-CATEGORIAS.
042100*
042200     MOVE ZEROS                   TO WS-QTD-CATEGORIAS.
042300*
042400     OPEN INPUT CATEGORIA.
042500     PERFORM P195-LE-CATEGORIA THRU P195-FIM
042600         UNTIL WS-FS-CAT-FIM.
042700     CLOSE CATEGORIA.
042800*
042900 P190-FIM.
043000*
043100 P195-LE-CATEGORIA.
043200*
043300     READ CATEGORIA INTO WS-REG-CATEGORIA-AUX
043400         AT END
043500             SET WS-FS-CAT-FIM        TO TRUE
043600         NOT AT END
043700            ADD 1                    TO WS-QTD-CATEGORIAS
043800            SET IDX-CAT              TO WS-QTD-CATEGORIAS
043900            MOVE WS-COD-CAT-AUX   TO WS-COD-CAT-TAB (IDX-CAT)
044000            MOVE WS-NOME-CAT-AUX  TO WS-NOME-CAT-TAB (IDX-CAT)
044100            MOVE WS-DESC-CAT-AUX  TO WS-DESC-CAT-TAB (IDX-CAT)
044200    END-READ.
044300*
044400 P195-FIM.
044500*
044600 P200-CARREGA-PRODUTOS.
044700*
044800     MOVE ZEROS                   TO WS-QTD-PRODUTOS.
044900*
045000     OPEN INPUT PRODUTO.
045100     PERFORM P205-LE-PRODUTO THRU P205-FIM
045200         UNTIL WS-FS-PRD-FIM.
045300     CLOSE PRODUTO.
045400*
045500 P200-FIM.
045600*
045700 P205-LE-PRODUTO.
045800*
045900     READ PRODUTO INTO WS-REG-PRODUTO-AUX
046000         AT END
046100             SET WS-FS-PRD-FIM        TO TRUE
046200         NOT AT END
046300             ADD 1                    TO WS-QTD-PRODUTOS
046400             SET IDX-PRD              TO WS-QTD-PRODUTOS
046500             MOVE WS-COD-PRD-AUX   TO WS-COD-PRD-TAB (IDX-PRD)
046600             MOVE WS-NOME-PRD-AUX  TO WS-NOME-PRD-TAB (IDX-PRD)
046700             MOVE WS-DESC-PRD-AUX  TO WS-DESC-PRD-TAB (IDX-PRD)
046800             MOVE WS-SKU-PRD-AUX   TO WS-SKU-PRD-TAB (IDX-PRD)
046900             MOVE WS-PRECO-VDA-AUX TO WS-PRECO-VDA-TAB (IDX-PRD)
047000             MOVE WS-PRECO-CST-AUX TO WS-PRECO-CST-TAB (IDX-PRD)
047100             MOVE WS-QTD-ESTQ-AUX  TO WS-QTD-ESTQ-TAB (IDX-PRD)
047200             MOVE WS-QTD-MIN-AUX   TO WS-QTD-MIN-TAB (IDX-PRD)
047300             MOVE WS-ATIVO-AUX     TO WS-ATIVO-TAB (IDX-PRD)
047400             MOVE WS-FK-CAT-AUX    TO WS-FK-CAT-TAB (IDX-PRD)
047500             MOVE WS-DTHR-CRIA-AUX TO WS-DTHR-CRIA-TAB (IDX-PRD)
047600             MOVE WS-DTHR-ATLZ-AUX TO WS-DTHR-ATLZ-TAB (IDX-PRD)
047700     END-READ.
047800*
047900 P205-FIM.
048000*
048100 P210-ABRE-MOVTO-JORNAL.
048200*
048300     MOVE ZEROS                   TO WS-QTD-MOVTOS.
048400     MOVE ZEROS                   TO WS-ULTIMO-NUM-MOV.
048500*
048600     OPEN INPUT MOVTO-ESTOQUE.
048700     IF WS-FS-MOV-OK THEN
048800         PERFORM P215-LE-MOVTO THRU P215-FIM
048900             UNTIL WS-FS-MOV-FIM
049000         CLOSE MOVTO-ESTOQUE
049100     END-IF.
049200*
049300     SET WS-FS-MOV-OK             TO TRUE.
049400     OPEN EXTEND MOVTO-ESTOQUE.
049500     IF NOT WS-FS-MOV-OK THEN
049600         DISPLAY "ESTQ0300 - ERRO ABERTURA MOVTO-ESTOQUE (EXTEND)"
049700                 " - FS: " WS-FS-MOVTO
049800         PERFORM P999-FIM
049900     END-IF.
050000*
050100 P210-FIM.
050200*
050300 P215-LE-MOVTO.
050400*
050500     READ MOVTO-ESTOQUE INTO WS-REG-MOVTO-AUX
050600         AT END
050700             SET WS-FS-MOV-FIM        TO TRUE
050800         NOT AT END
050900             ADD 1                    TO WS-QTD-MOVTOS
051000             SET IDX-MOV              TO WS-QTD-MOVTOS
051100             MOVE WS-NUM-MOV-AUX   TO WS-NUM-MOV-TAB (IDX-MOV)
051200             MOVE WS-COD-PRD-MOV-AUX
051300                                   TO WS-COD-PRD-MOV-TAB (IDX-MOV)
051400             MOVE WS-TIPO-MOV-AUX  TO WS-TIPO-MOV-TAB (IDX-MOV)
051500             MOVE WS-QTD-MOV-AUX   TO WS-QTD-MOV-TAB (IDX-MOV)
051600             MOVE WS-QTD-ANT-MOV-AUX
051700                                   TO WS-QTD-ANT-MOV-TAB (IDX-MOV)
051800             MOVE WS-QTD-POST-MOV-AUX
051900                                   TO WS-QTD-POST-MOV-TAB (IDX-MOV)
052000             MOVE WS-MOTIVO-MOV-AUX
052100                                   TO WS-MOTIVO-MOV-TAB (IDX-MOV)
052200             MOVE WS-DTHR-MOV-AUX  TO WS-DTHR-MOV-TAB (IDX-MOV)
052300             IF WS-NUM-MOV-AUX > WS-ULTIMO-NUM-MOV THEN
052400                 MOVE WS-NUM-MOV-AUX  TO WS-ULTIMO-NUM-MOV
052500             END-IF
052600     END-READ.
052700*
052800 P215-FIM.
052900*
053000 P300-PROCESSA.
053100*
053200     READ TRANS-MOVTO
053300         AT END
053400             SET FLAG-FIM-TRANSACOES  TO TRUE
053500         NOT AT END
053600             EVALUATE TR-MOV-OPERACAO
053700                 WHEN "ENTRADA"
053800                     PERFORM P310-PROCESSA-ENTRADA THRU P310-FIM
053900                 WHEN "SAIDA"
054000                     PERFORM P320-PROCESSA-SAIDA THRU P320-FIM
054100                 WHEN "AJUSTE"
054200                     PERFORM P330-PROCESSA-AJUSTE THRU P330-FIM
054300                 WHEN "LISTAR"
054400                     PERFORM P350-LISTA-MOVIMENTOS THRU P350-FIM
054500                 WHEN "BUSCAID"
054600                     PERFORM P360-BUSCA-POR-ID THRU P360-FIM
054700                 WHEN "BUSCAPRD"
054800                     PERFORM P365-BUSCA-POR-PRODUTO THRU P365-FIM
054900                 WHEN "PERIODO"
055000                     PERFORM P370-LISTA-POR-PERIODO THRU P370-FIM
055100                 WHEN "PORTIPO"
055200                     PERFORM P380-LISTA-POR-TIPO THRU P380-FIM
055300                 WHEN OTHER
055400                     ADD 1        TO WS-QTD-REJEITADOS
055500                     DISPLAY "ESTQ0300 - OPERACAO DESCONHECIDA: "
055600                         TR-MOV-OPERACAO
055700             END-EVALUATE
055800     END-READ.
055900*
056000 P300-FIM.
056100*
056200 P310-PROCESSA-ENTRADA.
056300*
056400     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
056500*
056600     IF NOT FLAG-PRODUTO-ACHADO THEN
056700         ADD 1                    TO WS-QTD-REJEITADOS
056800         DISPLAY "ESTQ0300 - PRODUTO NAO CADASTRADO: "
056900                 TR-MOV-COD-PRODUTO
057000     ELSE
057100         PERFORM P410-VALIDA-QUANTIDADE THRU P410-FIM
057200         IF NOT FLAG-QUANTIDADE-VALIDA THEN
057300             ADD 1                TO WS-QTD-REJEITADOS
057400             DISPLAY "ESTQ0300 - REJEITADO - QUANTIDADE DE "
057500                     "ENTRADA DEVE SER MAIOR QUE ZERO: "
057600                     TR-MOV-COD-PRODUTO
057700         ELSE
057800             COMPUTE WS-NOVA-QTD-ESTOQUE =
057900                 WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA) +
058000                 TR-MOV-QUANTIDADE
058100             PERFORM P600-GRAVA-JORNAL THRU P600-FIM
058200             MOVE WS-NOVA-QTD-ESTOQUE
058300                          TO WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
058400             ADD 1                TO WS-QTD-ENTRADAS
058500             ADD TR-MOV-QUANTIDADE TO WS-QTD-UNID-RECEBIDAS
058600             DISPLAY "ESTQ0300 - ENTRADA POSTADA - PRODUTO: "
058700                     TR-MOV-COD-PRODUTO " QTD: "
058800                     TR-MOV-QUANTIDADE
058900         END-IF
059000     END-IF.
059100*
059200 P310-FIM.
059300*
059400 P320-PROCESSA-SAIDA.
059500*
059600     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
059700*
059800     IF NOT FLAG-PRODUTO-ACHADO THEN
059900         ADD 1                    TO WS-QTD-REJEITADOS
060000         DISPLAY "ESTQ0300 - PRODUTO NAO CADASTRADO: "
060100                 TR-MOV-COD-PRODUTO
060200     ELSE
060300         PERFORM P410-VALIDA-QUANTIDADE THRU P410-FIM
060400         IF NOT FLAG-QUANTIDADE-VALIDA THEN
060500             ADD 1                TO WS-QTD-REJEITADOS
060600             DISPLAY "ESTQ0300 - REJEITADO - QUANTIDADE DE "
060700                     "SAIDA DEVE SER MAIOR QUE ZERO: "
060800                     TR-MOV-COD-PRODUTO
060900         ELSE
061000             PERFORM P420-VALIDA-ESTOQUE-SUFICIENTE THRU P420-FIM
061100             IF NOT FLAG-ESTOQUE-SUFICIENTE THEN
061200                 ADD 1            TO WS-QTD-REJEITADOS
061300                 MOVE WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
061400                              TO WS-QTD-DISPONIVEL
061500                 DISPLAY "ESTQ0300 - ESTOQUE INSUFICIENTE PARA "
061600                     "PRODUTO " TR-MOV-COD-PRODUTO
061700                     " - DISPONIVEL: " WS-QTD-DISPONIVEL
061800             ELSE
061900                 COMPUTE WS-NOVA-QTD-ESTOQUE =
062000                     WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA) -
062100                     TR-MOV-QUANTIDADE
062200                 PERFORM P600-GRAVA-JORNAL THRU P600-FIM
062300                 MOVE WS-NOVA-QTD-ESTOQUE
062400                          TO WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
062500                 ADD 1            TO WS-QTD-SAIDAS
062600                 ADD TR-MOV-QUANTIDADE
062700                          TO WS-QTD-UNID-EXPEDIDAS
062800                 DISPLAY "ESTQ0300 - SAIDA POSTADA - PRODUTO: "
062900                         TR-MOV-COD-PRODUTO " QTD: "
063000                         TR-MOV-QUANTIDADE
063100             END-IF
063200         END-IF
063300     END-IF.
063400*
063500 P320-FIM.
063600*
063700 P330-PROCESSA-AJUSTE.
063800*
063900     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
064000*
064100     IF NOT FLAG-PRODUTO-ACHADO THEN
064200         ADD 1                    TO WS-QTD-REJEITADOS
064300         DISPLAY "ESTQ0300 - PRODUTO NAO CADASTRADO: "
064400                 TR-MOV-COD-PRODUTO
064500     ELSE
064600         PERFORM P430-CALCULA-AJUSTE THRU P430-FIM
064700         PERFORM P600-GRAVA-JORNAL THRU P600-FIM
064800         MOVE TR-MOV-QUANTIDADE
064900                          TO WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
065000         ADD 1                    TO WS-QTD-AJUSTES
065100         DISPLAY "ESTQ0300 - AJUSTE POSTADO - PRODUTO: "
065200                 TR-MOV-COD-PRODUTO " NOVA QTD: "
065300                 TR-MOV-QUANTIDADE
065400     END-IF.
065500*
065600 P330-FIM.
065700*
065800 P350-LISTA-MOVIMENTOS.
065900*
066000     DISPLAY "ESTQ0300 - LISTAGEM DE MOVIMENTOS - INICIO".
066100     PERFORM P355-EXIBE-MOVIMENTO THRU P355-FIM
066200         VARYING IDX-MOV FROM 1 BY 1
066300         UNTIL IDX-MOV > WS-QTD-MOVTOS.
066400     DISPLAY "ESTQ0300 - LISTAGEM DE MOVIMENTOS - FIM - TOTAL: "
066500             WS-QTD-MOVTOS.
066600*
066700 P350-FIM.
066800*
066900 P355-EXIBE-MOVIMENTO.
067000*
067100     DISPLAY WS-NUM-MOV-TAB (IDX-MOV) " "
067200             WS-COD-PRD-MOV-TAB (IDX-MOV) " "
067300             WS-TIPO-MOV-TAB (IDX-MOV) " "
067400             WS-QTD-MOV-TAB (IDX-MOV).
067500*
067600 P355-FIM.
067700*
067800 P360-BUSCA-POR-ID.
067900*
068000     MOVE "N"                     TO WS-MOVIMENTO-ENCONTRADO.
068100     PERFORM P362-COMPARA-NUMERO THRU P362-FIM
068200         VARYING IDX-MOV FROM 1 BY 1
068300         UNTIL IDX-MOV > WS-QTD-MOVTOS OR FLAG-MOVIMENTO-ACHADO.
068400     IF NOT FLAG-MOVIMENTO-ACHADO THEN
068500         DISPLAY "ESTQ0300 - MOVIMENTO NAO ENCONTRADO: "
068600                 TR-MOV-NUMERO
068700     END-IF.
068800*
068900 P360-FIM.
069000*
069100 P362-COMPARA-NUMERO.
069200*
069300     IF WS-NUM-MOV-TAB (IDX-MOV) = TR-MOV-NUMERO THEN
069400         SET FLAG-MOVIMENTO-ACHADO TO TRUE
069500         PERFORM P355-EXIBE-MOVIMENTO THRU P355-FIM
069600     END-IF.
069700*
069800 P362-FIM.
069900*
070000 P365-BUSCA-POR-PRODUTO.
070100*
070200     DISPLAY "ESTQ0300 - MOVIMENTOS DO PRODUTO: "
070300             TR-MOV-COD-PRODUTO " - MAIS RECENTE PRIMEIRO".
070400     PERFORM P367-EXIBE-SE-DO-PRODUTO THRU P367-FIM
070500         VARYING IDX-MOV FROM WS-QTD-MOVTOS BY -1
070600         UNTIL IDX-MOV < 1.
070700     DISPLAY "ESTQ0300 - MOVIMENTOS DO PRODUTO - FIM".
070800*
070900 P365-FIM.
071000*
071100 P367-EXIBE-SE-DO-PRODUTO.
071200*
071300     IF WS-COD-PRD-MOV-TAB (IDX-MOV) = TR-MOV-COD-PRODUTO THEN
071400         PERFORM P355-EXIBE-MOVIMENTO THRU P355-FIM
071500     END-IF.
071600*
071700 P367-FIM.
071800*
071900 P370-LISTA-POR-PERIODO.
072000*
072100     DISPLAY "ESTQ0300 - MOVIMENTOS ENTRE " TR-MOV-DATA-INI
072200             " E " TR-MOV-DATA-FIM " - INICIO".
072300     PERFORM P372-EXIBE-SE-NO-PERIODO THRU P372-FIM
072400         VARYING IDX-MOV FROM 1 BY 1
072500         UNTIL IDX-MOV > WS-QTD-MOVTOS.
072600     DISPLAY "ESTQ0300 - MOVIMENTOS POR PERIODO - FIM".
072700*
072800 P370-FIM.
072900*
073000 P372-EXIBE-SE-NO-PERIODO.
073100*
073200     STRING WS-DTHR-MOV-AAAA (IDX-MOV)  DELIMITED BY SIZE
073300            WS-DTHR-MOV-MM (IDX-MOV)    DELIMITED BY SIZE
073400            WS-DTHR-MOV-DD (IDX-MOV)    DELIMITED BY SIZE
073500                                        INTO WS-DTHR-MOV-YMD.
073600*
073700     IF WS-DTHR-MOV-YMD >=
073800             TR-MOV-DATA-INI
073900         AND WS-DTHR-MOV-YMD <=
074000             TR-MOV-DATA-FIM
074100             PERFORM P355-EXIBE-MOVIMENTO THRU P355-FIM
074200     END-IF.
074300*
074400 P372-FIM.
074500*
074600 P380-LISTA-POR-TIPO.
074700*
074800     DISPLAY "ESTQ0300 - MOVIMENTOS DO TIPO: "
074900             TR-MOV-TIPO-FILTRO " - INICIO".
075000     PERFORM P382-EXIBE-SE-DO-TIPO THRU P382-FIM
075100         VARYING IDX-MOV FROM 1 BY 1
075200         UNTIL IDX-MOV > WS-QTD-MOVTOS.
075300     DISPLAY "ESTQ0300 - MOVIMENTOS POR TIPO - FIM".
075400*
075500 P380-FIM.
075600*
075700 P382-EXIBE-SE-DO-TIPO.
075800*
075900     IF WS-TIPO-MOV-TAB (IDX-MOV) = TR-MOV-TIPO-FILTRO THEN
076000         PERFORM P355-EXIBE-MOVIMENTO THRU P355-FIM
076100     END-IF.
076200*
076300 P382-FIM.
076400*
076500 P410-VALIDA-QUANTIDADE.
076600*
076700     SET FLAG-QUANTIDADE-VALIDA   TO TRUE.
076800     IF TR-MOV-QUANTIDADE NOT > ZEROS THEN
076900         SET WS-QUANTIDADE-VALIDA TO "N"
077000     END-IF.
077100*
077200 P410-FIM.
077300*
077400 P420-VALIDA-ESTOQUE-SUFICIENTE.
077500*
077600     SET FLAG-ESTOQUE-SUFICIENTE  TO TRUE.
077700     IF WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA) < TR-MOV-QUANTIDADE
077800         SET WS-ESTOQUE-SUFICIENTE TO "N"
077900     END-IF.
078000*
078100 P420-FIM.
078200*
078300 P430-CALCULA-AJUSTE.
078400*
078500     IF TR-MOV-QUANTIDADE >= WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
078600         COMPUTE WS-QTD-MOV-AUX =
078700             TR-MOV-QUANTIDADE -
078800             WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
078900     ELSE
079000         COMPUTE WS-QTD-MOV-AUX =
079100             WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA) -
079200             TR-MOV-QUANTIDADE
079300     END-IF.
079400*
079500 P430-FIM.
079600*
079700 P450-LOCALIZA-PRODUTO.
079800*
079900     MOVE "N"                     TO WS-PRODUTO-ENCONTRADO.
080000     MOVE ZEROS                   TO WS-POSICAO-ACHADA.
080100     SET IDX-PRD                  TO 1.
080200     SEARCH ALL WS-PRODUTO-OCR
080300         AT END
080400             SET WS-PRODUTO-ENCONTRADO TO FALSE
080500         WHEN WS-COD-PRD-TAB (IDX-PRD) = TR-MOV-COD-PRODUTO
080600             SET FLAG-PRODUTO-ACHADO TO TRUE
080700             SET WS-POSICAO-ACHADA   TO IDX-PRD
080800     END-SEARCH.
080900*
081000 P450-FIM.
081100*
081200 P600-GRAVA-JORNAL.
081300*
081400     ADD 1                        TO WS-ULTIMO-NUM-MOV.
081500     MOVE WS-ULTIMO-NUM-MOV       TO NUM-MOVIMENTACAO.
081600     MOVE TR-MOV-COD-PRODUTO   TO FK-COD-PRODUTO-MOV.
081700     IF TR-MOV-OPERACAO = "AJUSTE" THEN
081800         MOVE "AJUSTE "           TO TIPO-MOVIMENTACAO
081900     ELSE
082000         MOVE TR-MOV-OPERACAO  TO TIPO-MOVIMENTACAO
082100     END-IF.
082200*
082300     EVALUATE TRUE
082400         WHEN TR-MOV-OPERACAO = "ENTRADA"
082500             MOVE TR-MOV-QUANTIDADE   TO QTD-MOVIMENTACAO
082600             MOVE WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
082700                                         TO QTD-ANTERIOR-MOV
082800             MOVE WS-NOVA-QTD-ESTOQUE    TO QTD-POSTERIOR-MOV
082900         WHEN TR-MOV-OPERACAO = "SAIDA"
083000             MOVE TR-MOV-QUANTIDADE   TO QTD-MOVIMENTACAO
083100             MOVE WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
083200                                         TO QTD-ANTERIOR-MOV
083300             MOVE WS-NOVA-QTD-ESTOQUE    TO QTD-POSTERIOR-MOV
083400         WHEN TR-MOV-OPERACAO = "AJUSTE"
083500             MOVE WS-QTD-MOV-AUX         TO QTD-MOVIMENTACAO
083600             MOVE WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
083700                                         TO QTD-ANTERIOR-MOV
083800             MOVE TR-MOV-QUANTIDADE   TO QTD-POSTERIOR-MOV
083900     END-EVALUATE.
084000*
084100     MOVE TR-MOV-MOTIVO        TO MOTIVO-MOVIMENTACAO.
084200     MOVE WS-CARIMBO-ATUAL        TO DTHR-MOVIMENTACAO.
084300     MOVE SPACES                  TO FILLER OF REG-MOVIMENTACAO.
084400     WRITE REG-MOVIMENTACAO.
084500*
084600 P600-FIM.
084700*
084800 P800-GRAVA-PRODUTOS.
084900*
085000     SET WS-FS-PRD-OK             TO TRUE.
085100     OPEN OUTPUT PRODUTO.
085200     IF NOT WS-FS-PRD-OK THEN
085300         DISPLAY "ESTQ0300 - ERRO NA REGRAVACAO DO MESTRE "
085400                 "PRODUTO - FS: " WS-FS-PRODUTO
085500         PERFORM P999-FIM
085600     END-IF.
085700*
085800     PERFORM P805-GRAVA-UMA THRU P805-FIM
085900         VARYING IDX-PRD FROM 1 BY 1
086000         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
086100*
086200     CLOSE PRODUTO.
086300*
086400 P800-FIM.
086500*
086600 P805-GRAVA-UMA.
086700*
086800     MOVE WS-COD-PRD-TAB (IDX-PRD)   TO COD-PRODUTO.
086900     MOVE WS-NOME-PRD-TAB (IDX-PRD)  TO NOME-PRODUTO.
087000     MOVE WS-DESC-PRD-TAB (IDX-PRD)  TO DESC-PRODUTO.
087100     MOVE WS-SKU-PRD-TAB (IDX-PRD)   TO SKU-PRODUTO.
087200     MOVE WS-PRECO-VDA-TAB (IDX-PRD) TO PRECO-VENDA-PRODUTO.
087300     MOVE WS-PRECO-CST-TAB (IDX-PRD) TO PRECO-CUSTO-PRODUTO.
087400     MOVE WS-QTD-ESTQ-TAB (IDX-PRD)  TO QTD-ESTOQUE-PRODUTO.
087500     MOVE WS-QTD-MIN-TAB (IDX-PRD)   TO QTD-MINIMA-PRODUTO.
087600     MOVE WS-ATIVO-TAB (IDX-PRD)     TO IND-ATIVO-PRODUTO.
087700     MOVE WS-FK-CAT-TAB (IDX-PRD)    TO FK-COD-CATEGORIA.
087800     MOVE WS-DTHR-CRIA-TAB (IDX-PRD) TO DTHR-CRIACAO-PRODUTO.
087900     MOVE WS-DTHR-ATLZ-TAB (IDX-PRD) TO DTHR-ATUALIZ-PRODUTO.
088000     MOVE SPACES                     TO FILLER OF REG-PRODUTO.
088100     WRITE REG-PRODUTO.
088200*
088300 P805-FIM.
088400*
088500 P900-EMITE-ESTOQUE-BAIXO.
088600*
088700     MOVE ZEROS                   TO WS-QTD-ESTOQUE-BAIXO.
088800     OPEN OUTPUT SEO0300.
088900*
089000     PERFORM P530-DATA-DO-RELATORIO THRU P530-FIM.
089100     WRITE REG-SEO0300           FROM WS-LST-CAB-1.
089200     WRITE REG-SEO0300           FROM WS-LST-CAB-2.
089300     WRITE REG-SEO0300           FROM WS-LST-CAB-3.
089400     WRITE REG-SEO0300           FROM WS-LST-CAB-4.
089500     WRITE REG-SEO0300           FROM WS-LST-CAB-5.
089600*
089700     PERFORM P905-EMITE-SE-BAIXO THRU P905-FIM
089800         VARYING IDX-PRD FROM 1 BY 1
089900         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
090000*
090100     IF WS-QTD-ESTOQUE-BAIXO = ZEROS THEN
090200         WRITE REG-SEO0300       FROM WS-LST-FINAL-0
090300     ELSE
090400         WRITE REG-SEO0300       FROM WS-LST-LINHA
090500         MOVE WS-QTD-ESTOQUE-BAIXO TO WS-LST-QTD-REG
090600         WRITE REG-SEO0300       FROM WS-LST-FINAL-1
090700     END-IF.
090800*
090900     CLOSE SEO0300.
091000*
091100 P900-EMITE-FIM.
091200*
091300 P905-EMITE-SE-BAIXO.
091400*
091500     IF WS-ATIVO-TAB (IDX-PRD) = "S"
091600         AND WS-QTD-ESTQ-TAB (IDX-PRD) <= WS-QTD-MIN-TAB (IDX-PRD)
091700             ADD 1                TO WS-QTD-ESTOQUE-BAIXO
091800             MOVE WS-COD-PRD-TAB (IDX-PRD) TO WS-DET-COD-PRD
091900             MOVE WS-SKU-PRD-TAB (IDX-PRD) TO WS-DET-SKU-PRD
092000             MOVE WS-NOME-PRD-TAB (IDX-PRD) TO WS-DET-NOME-PRD
092100             PERFORM P470-BUSCA-NOME-CATEGORIA THRU P470-FIM
092200             MOVE WS-QTD-ESTQ-TAB (IDX-PRD) TO WS-DET-QTD-ESTQ
092300             MOVE WS-QTD-MIN-TAB (IDX-PRD)  TO WS-DET-QTD-MIN
092400             WRITE REG-SEO0300    FROM WS-DET-ESTQ-BAIXO
092500     END-IF.
092600*
092700 P905-FIM.
092800*
092900 P470-BUSCA-NOME-CATEGORIA.
093000*
093100     MOVE SPACES                  TO WS-DET-NOME-CAT.
093200     IF WS-FK-CAT-TAB (IDX-PRD) NOT = ZEROS THEN
093300         SET IDX-CAT              TO 1
093400         SEARCH ALL WS-CATEGORIA-OCR
093500             AT END
093600                 MOVE SPACES      TO WS-DET-NOME-CAT
093700             WHEN WS-COD-CAT-TAB (IDX-CAT) = WS-FK-CAT-TAB (IDX-PRD)
093800                 MOVE WS-NOME-CAT-TAB (IDX-CAT)
093900                                  TO WS-DET-NOME-CAT
094000         END-SEARCH
094100     END-IF.
094200*
094300 P470-FIM.
094400*
094500 P530-DATA-DO-RELATORIO.
094600*
094700     STRING WS-EXEC-DD  "/"
094800            WS-EXEC-MM  "/"
094900            WS-EXEC-AAAA        INTO WS-CAB-DT-SIS.
095000*
095100 P530-FIM.
095200*
095300 P910-EMITE-TOTAIS.
095400*
095500     OPEN OUTPUT SEO0301.
095600*
095700     WRITE REG-SEO0301           FROM WS-TOT-CAB-1.
095800     WRITE REG-SEO0301           FROM WS-TOT-CAB-2.
095900     WRITE REG-SEO0301           FROM WS-TOT-CAB-3.
096000*
096100     MOVE WS-QTD-ENTRADAS         TO WS-TOT-QTD-ENTRADAS.
096200     WRITE REG-SEO0301           FROM WS-TOT-LINHA.
096300     MOVE WS-QTD-SAIDAS           TO WS-TOT-QTD-SAIDAS.
096400     WRITE REG-SEO0301           FROM WS-TOT-LINHA-2.
096500     MOVE WS-QTD-AJUSTES          TO WS-TOT-QTD-AJUSTES.
096600     WRITE REG-SEO0301           FROM WS-TOT-LINHA-3.
096700     MOVE WS-QTD-UNID-RECEBIDAS   TO WS-TOT-QTD-RECEB.
096800     WRITE REG-SEO0301           FROM WS-TOT-LINHA-4.
096900     MOVE WS-QTD-UNID-EXPEDIDAS   TO WS-TOT-QTD-EXPED.
097000     WRITE REG-SEO0301           FROM WS-TOT-LINHA-5.
097100     MOVE WS-QTD-REJEITADOS       TO WS-TOT-QTD-REJEIT.
097200     WRITE REG-SEO0301           FROM WS-TOT-LINHA-6.
097300     MOVE WS-QTD-ESTOQUE-BAIXO    TO WS-TOT-QTD-ESTQ-BX.
097400     WRITE REG-SEO0301           FROM WS-TOT-LINHA-7.
097500*
097600     CLOSE SEO0301.
097700*
097800 P910-FIM.
097900*
098000 P999-FIM.
098100*
098200     CLOSE TRANS-MOVTO.
098300     CLOSE MOVTO-ESTOQUE.
098400     DISPLAY "ESTQ0300 - FIM DO PASSO - ENTRADAS: "
098500             WS-QTD-ENTRADAS " SAIDAS: " WS-QTD-SAIDAS
098600             " AJUSTES: " WS-QTD-AJUSTES " REJEITADOS: "
098700             WS-QTD-REJEITADOS.
098800     GOBACK.
098900 END PROGRAM ESTQ0300.
