000100******************************************************************
000200* AUTHOR:        ANDRE RAFFUL
000300* INSTALLATION:  DEPTO DE PROCESSAMENTO DE DADOS
000400* DATE-WRITTEN:  09/06/1990
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO
000700******************************************************************
000800* PURPOSE......: CONTROLADOR DO CICLO BATCH DO SISTEMA DE
000900*                CONTROLE DE ESTOQUE (ESTQ). ENCADEIA O PASSO DE
001000*                CADASTRO (CATEGORIA/PRODUTO) E O PASSO DE
001100*                MOVIMENTACAO DE ESTOQUE, NA ORDEM CORRETA.
001200******************************************************************
001300* HISTORICO DE ALTERACOES
001400* 09/06/1990 AR   0000  PROGRAMA ORIGINAL - CHAMA SCMP0100/0200
001500*                       (AQUI: SUBSTITUIDO PELO CICLO ESTQ)
001600* 14/01/1991 AR   0012  INCLUIDA CHAMADA DO PASSO DE CARGA DE
001700*                       PRECO DE PRODUTO
001800* 30/08/1993 AR   0055  REESCRITO PARA O SISTEMA DE CONTROLE DE
001900*                       ESTOQUE - SUBSTITUI O CICLO DE COMPRAS
002000*                       CHAMA ESTQ0100 (CATEGORIA), ESTQ0200
002100*                       (PRODUTO) E ESTQ0300 (MOVIMENTACAO)
002200* 11/05/1994 AR   0061  INCLUIDO UPSI-0 PARA PERMITIR REPETIR
002300*                       SOMENTE O PASSO DE MOVIMENTACAO EM CASO
002400*                       DE RERUN DO JOB
002500* 19/02/1998 MSV  0082  REVISAO GERAL PARA ANO 2000 - NENHUM
002600*                       CAMPO DE DATA PROPRIO NESTE PROGRAMA
002700* 07/07/1999 MSV  0090  MENSAGENS DE INICIO/FIM DE PASSO PARA O
002800*                       LOG DE OPERACAO (DISPLAY NO SYSOUT)
002900* 03/03/2003 LCS  0104  AJUSTE NA ORDEM DE FINALIZACAO DO JOB -
003000*                       DISPLAY DE ENCERRAMENTO PARA CONFERENCIA
003100*                       DO OPERADOR
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    ESTQ0000.
003500 AUTHOR.        ANDRE RAFFUL.
003600 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.
003700 DATE-WRITTEN.  09/06/1990.
003800 DATE-COMPILED.
003900 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS WS-SOMENTE-MOVTO
004500     OFF STATUS IS WS-CICLO-COMPLETO.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-COM-AREA.
005500     05  WS-MENSAGEM                  PIC X(20) VALUE SPACES.
005600*
005700 01  WS-DATA-EXECUCAO                 PIC 9(08) VALUE ZEROS.
005710 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
005720     05  WS-EXEC-AAAA                 PIC 9(04).
005730     05  WS-EXEC-MM                   PIC 9(02).
005740     05  WS-EXEC-DD                   PIC 9(02).
005750*
005760 01  WS-HORA-EXECUCAO                 PIC 9(08) VALUE ZEROS.
005770 01  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
005780     05  WS-EXEC-HH                   PIC 9(02).
005790     05  WS-EXEC-MN                   PIC 9(02).
005800     05  WS-EXEC-SS                   PIC 9(02).
005810     05  WS-EXEC-CENT                 PIC 9(02).
005820*
005830 01  WS-BANNER-EXECUCAO               PIC X(10) VALUE SPACES.
005840 01  WS-BANNER-EXECUCAO-R REDEFINES WS-BANNER-EXECUCAO.
005850     05  WS-BANNER-DD                 PIC X(02).
005860     05  FILLER                       PIC X(01) VALUE "/".
005870     05  WS-BANNER-MM                 PIC X(02).
005880     05  FILLER                       PIC X(01) VALUE "/".
005890     05  WS-BANNER-AAAA               PIC X(04).
005900*
005910 77  WS-SOMENTE-MOVTO                 PIC X(01) VALUE "N".
005920 77  WS-CICLO-COMPLETO                PIC X(01) VALUE "S".
005930*
006000 77  WS-QTD-PASSOS-OK                 PIC 9(02) COMP VALUE ZEROS.
006100*                                     RESERVADO PARA CONFERENCIA
006200*                                     DE OPERADOR (NAO USADO NA
006300*                                     LOGICA DE DECISAO)
006400*
006500 PROCEDURE DIVISION.
006600*
006700 MAIN-PROCEDURE.
006800*
006900     PERFORM P100-INICIALIZA THRU P100-FIM.
007000*
007100     PERFORM P300-EXECUTA-CICLO THRU P300-FIM.
007200*
007300     PERFORM P900-FIM.
007400*
007500 P100-INICIALIZA.
007600*
007700     ACCEPT WS-DATA-EXECUCAO   FROM DATE YYYYMMDD.
007710     ACCEPT WS-HORA-EXECUCAO   FROM TIME.
007720     MOVE WS-EXEC-DD           TO WS-BANNER-DD.
007730     MOVE WS-EXEC-MM           TO WS-BANNER-MM.
007740     MOVE WS-EXEC-AAAA         TO WS-BANNER-AAAA.
007750*
007800     DISPLAY "ESTQ0000 - INICIO DO CICLO BATCH DE ESTOQUE EM "
007810             WS-BANNER-EXECUCAO.
007820     MOVE SPACES               TO WS-MENSAGEM.
007900*
008000 P100-FIM.
008100*
008200 P300-EXECUTA-CICLO.
008300*
008400     IF WS-SOMENTE-MOVTO = "S" THEN
008500         DISPLAY "ESTQ0000 - UPSI-0 LIGADA: PULANDO O PASSO "
008600                 "DE CADASTRO (RERUN)."
008700     ELSE
008800         DISPLAY "ESTQ0000 - PASSO 1: CADASTRO DE CATEGORIAS"
008900         CALL "ESTQ0100" USING WS-COM-AREA
009000         ADD 1                 TO WS-QTD-PASSOS-OK
009100*
009200         DISPLAY "ESTQ0000 - PASSO 2: CADASTRO DE PRODUTOS"
009300         CALL "ESTQ0200" USING WS-COM-AREA
009400         ADD 1                 TO WS-QTD-PASSOS-OK
009500     END-IF.
009600*
009700     DISPLAY "ESTQ0000 - PASSO 3: MOVIMENTACAO DE ESTOQUE".
009800     CALL "ESTQ0300"           USING WS-COM-AREA.
009900     ADD 1                     TO WS-QTD-PASSOS-OK.
010000*
010100 P300-FIM.
010200*
010300 P900-FIM.
010400*
010500     DISPLAY "ESTQ0000 - FIM DO CICLO BATCH DE ESTOQUE - "
010600             "PASSOS EXECUTADOS: " WS-QTD-PASSOS-OK.
010700     GOBACK.
010800 END PROGRAM ESTQ0000.
