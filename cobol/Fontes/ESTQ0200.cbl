000100******************************************************************
000200* AUTHOR:        ANDRE RAFFUL
000300* INSTALLATION:  DEPTO DE PROCESSAMENTO DE DADOS
000400* DATE-WRITTEN:  12/03/1989
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO
000700******************************************************************
000800* PURPOSE......: CADASTRO DE PRODUTOS - PASSO BATCH. LE AS
000900*                TRANSACOES DE PRODUTO DO ARQUIVO UNICO DE
001000*                CADASTRO (TRANS-CADASTRO), MANTEM O MESTRE
001100*                PRODUTO (INCLUSAO/ALTERACAO/ATIVACAO/INATIVACAO/
001200*                EXCLUSAO), ATENDE AS CONSULTAS E EMITE O ARQUIVO
001300*                DE SAIDA DE CONSULTA (SAI-PRODUTO) NA INCLUSAO E
001400*                EM TODA CONSULTA COM RESULTADO.
001500******************************************************************
001600* HISTORICO DE ALTERACOES
001700* 12/03/1989 AR   0000  PROGRAMA ORIGINAL (BASEADO NO CADASTRO DE
001800*                       PRECO DE PRODUTO SCMP0310/SCMP0230)
001900* 22/07/1993 AR   0057  INCLUIDO CONTROLE DE ESTOQUE MINIMO E
002000*                       PRECO DE CUSTO
002100* 30/08/1993 AR   0056  REESCRITO PARA O CADASTRO DE PRODUTO DE
002200*                       ESTOQUE (ANTES ERA PRECO DE PRODUTO DE
002300*                       COMPRA)
002400* 19/02/1998 MSV  0084  CHAVES DE PRODUTO E CATEGORIA AMPLIADAS
002500*                       PARA 9(09) - ADEQUACAO ANO 2000
002600* 30/09/1999 MSV  0093  INCLUIDOS CARIMBO DE CRIACAO/ATUALIZACAO
002700*                       E O ARQUIVO DE SAIDA DE CONSULTA
002800*                       SAI-PRODUTO (LAYOUT SAI-PRODUTO)
002900* 12/11/1999 MSV  0094  ADOTADO O VALOR-SENTINELA 999999999 NAS
003000*                       QUANTIDADES DA ALTERACAO PARA PERMITIR
003100*                       ATUALIZACAO PARCIAL DO CADASTRO
003200* 03/03/2003 LCS  0106  MENSAGENS DE REJEICAO PADRONIZADAS PARA
003300*                       O LOG DE OPERACAO
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    ESTQ0200.
003700 AUTHOR.        ANDRE RAFFUL.
003800 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.
003900 DATE-WRITTEN.  12/03/1989.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS OPERACAO-VALIDA IS "INCLUI" "ALTERA" "ATIVA"
004700                              "INATIVA" "EXCLUI".
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CATEGORIA ASSIGN TO "ESTQ.CATEGORIA.MESTRE"
005200         ORGANIZATION   IS SEQUENTIAL
005300         ACCESS         IS SEQUENTIAL
005400         FILE STATUS    IS WS-FS-CATEGORIA.
005500*
005600     SELECT PRODUTO ASSIGN TO "ESTQ.PRODUTO.MESTRE"
005700         ORGANIZATION   IS SEQUENTIAL
005800         ACCESS         IS SEQUENTIAL
005900         FILE STATUS    IS WS-FS-PRODUTO.
006000*
006100     SELECT TRANS-CADASTRO ASSIGN TO "ESTQ.TRANS.CADASTRO"
006200         ORGANIZATION   IS LINE SEQUENTIAL
006300         ACCESS         IS SEQUENTIAL
006400         FILE STATUS    IS WS-FS-TRANS.
006500*
006600     SELECT SAI-PRODUTO ASSIGN TO "ESTQ.SAIDA.PRODUTO"
006700         ORGANIZATION   IS LINE SEQUENTIAL
006800         ACCESS         IS SEQUENTIAL
006900         FILE STATUS    IS WS-FS-SAIDA.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  CATEGORIA.
007500     COPY "Copybooks/CategoriaReg.cpy".
007600*
007700 FD  PRODUTO.
007800     COPY "Copybooks/ProdutoReg.cpy".
007900*
008000 FD  TRANS-CADASTRO.
008100     COPY "Copybooks/TransCadReg.cpy".
008200*
008300 FD  SAI-PRODUTO.
008400     COPY "Copybooks/ProdSaiReg.cpy".
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 COPY "Copybooks/TransCadReg.cpy"
008900     REPLACING REG-TRANS-CADASTRO BY WS-REG-TRANS-CAD
009000               TR-              BY WS-TR-.
009100*
009200 01  WS-TAB-CATEGORIAS.
009300     05  WS-QTD-CATEGORIAS           PIC 9(04) COMP VALUE ZEROS.
009400     05  WS-CATEGORIA-OCR OCCURS 500 TIMES
009500                     ASCENDING KEY IS WS-COD-CAT-TAB
009600                     INDEXED BY IDX-CAT.
009700         10  WS-COD-CAT-TAB          PIC 9(09).
009800         10  WS-NOME-CAT-TAB         PIC X(40).
009900         10  WS-DESC-CAT-TAB         PIC X(80).
010000*
010100 01  WS-REG-CATEGORIA-AUX.
010200     05  WS-COD-CAT-AUX              PIC 9(09).
010300     05  WS-NOME-CAT-AUX             PIC X(40).
010400     05  WS-DESC-CAT-AUX             PIC X(80).
010500*
010600 01  WS-TAB-PRODUTOS.
010700     05  WS-QTD-PRODUTOS             PIC 9(05) COMP VALUE ZEROS.
010800     05  WS-PRODUTO-OCR OCCURS 2000 TIMES
010900                     ASCENDING KEY IS WS-COD-PRD-TAB
011000                     INDEXED BY IDX-PRD.
011100         10  WS-COD-PRD-TAB          PIC 9(09).
011200         10  WS-NOME-PRD-TAB         PIC X(40).
011300         10  WS-DESC-PRD-TAB         PIC X(80).
011400         10  WS-SKU-PRD-TAB          PIC X(20).
011500         10  WS-PRECO-VDA-TAB        PIC S9(08)V99.
011600         10  WS-PRECO-CST-TAB        PIC S9(08)V99.
011700         10  WS-QTD-ESTQ-TAB         PIC S9(09).
011800         10  WS-QTD-MIN-TAB          PIC S9(09).
011900         10  WS-ATIVO-TAB            PIC X(01).
012000         10  WS-FK-CAT-TAB           PIC 9(09).
012100         10  WS-DTHR-CRIA-TAB        PIC X(26).
012200         10  WS-DTHR-ATLZ-TAB        PIC X(26).
012300*
012400 01  WS-REG-PRODUTO-AUX.
012500     05  WS-COD-PRD-AUX              PIC 9(09).
012600     05  WS-NOME-PRD-AUX             PIC X(40).
012700     05  WS-DESC-PRD-AUX             PIC X(80).
012800     05  WS-SKU-PRD-AUX              PIC X(20).
012900     05  WS-PRECO-VDA-AUX            PIC S9(08)V99.
013000     05  WS-PRECO-CST-AUX            PIC S9(08)V99.
013100     05  WS-QTD-ESTQ-AUX             PIC S9(09).
013200     05  WS-QTD-MIN-AUX              PIC S9(09).
013300     05  WS-ATIVO-AUX                PIC X(01).
013400     05  WS-FK-CAT-AUX               PIC 9(09).
013500     05  WS-DTHR-CRIA-AUX            PIC X(26).
013600     05  WS-DTHR-ATLZ-AUX            PIC X(26).
013700*
013800 01  WS-POSICAO-ACHADA               PIC 9(05) COMP VALUE ZEROS.
013900 01  WS-INDICE-AUX                   PIC 9(05) COMP VALUE ZEROS.
014000 01  WS-POSICAO-CAT-ACHADA           PIC 9(04) COMP VALUE ZEROS.
014100*
014200 01  WS-DATA-EXECUCAO                PIC 9(08) VALUE ZEROS.
014300 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
014400     05  WS-EXEC-AAAA                PIC 9(04).
014500     05  WS-EXEC-MM                  PIC 9(02).
014600     05  WS-EXEC-DD                  PIC 9(02).
014700*
014800 01  WS-HORA-EXECUCAO                PIC 9(08) VALUE ZEROS.
014900 01  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
015000     05  WS-EXEC-HH                  PIC 9(02).
015100     05  WS-EXEC-MN                  PIC 9(02).
015200     05  WS-EXEC-SS                  PIC 9(02).
015300     05  WS-EXEC-CENT                PIC 9(02).
015400*
015500 01  WS-CARIMBO-ATUAL                PIC X(26) VALUE SPACES.
015600 01  WS-CARIMBO-ATUAL-R REDEFINES WS-CARIMBO-ATUAL.
015700     05  WS-CARIMBO-AAAA             PIC 9(04).
015800     05  WS-CARIMBO-TR1              PIC X(01).
015900     05  WS-CARIMBO-MM               PIC 9(02).
016000     05  WS-CARIMBO-TR2              PIC X(01).
016100     05  WS-CARIMBO-DD               PIC 9(02).
016200     05  FILLER                      PIC X(16).
016300*
016400 01  WS-CAMPO-BUSCA                  PIC X(40) VALUE SPACES.
016500 01  WS-TERMO-BUSCA                  PIC X(40) VALUE SPACES.
016600 01  WS-TAM-TERMO                    PIC 9(02) COMP VALUE ZEROS.
016700 01  WS-POS-VARRE                    PIC 9(02) COMP VALUE ZEROS.
016800 01  WS-LIMITE-VARRE                 PIC 9(02) COMP VALUE ZEROS.
016900*
017000 01  WS-CONTADORES.
017100     05  WS-QTD-INCLUIDOS            PIC 9(05) COMP VALUE ZEROS.
017200     05  WS-QTD-ALTERADOS            PIC 9(05) COMP VALUE ZEROS.
017300     05  WS-QTD-ATIVADOS             PIC 9(05) COMP VALUE ZEROS.
017400     05  WS-QTD-INATIVADOS           PIC 9(05) COMP VALUE ZEROS.
017500     05  WS-QTD-EXCLUIDOS            PIC 9(05) COMP VALUE ZEROS.
017600     05  WS-QTD-REJEITADOS           PIC 9(05) COMP VALUE ZEROS.
017700*
017800 77  WS-FS-CATEGORIA                 PIC X(02) VALUE "00".
017900     88  WS-FS-CAT-OK                VALUE "00".
018000     88  WS-FS-CAT-FIM               VALUE "10".
018100*
018200 77  WS-FS-PRODUTO                   PIC X(02) VALUE "00".
018300     88  WS-FS-PRD-OK                VALUE "00".
018400     88  WS-FS-PRD-FIM               VALUE "10".
018500*
018600 77  WS-FS-TRANS                     PIC X(02) VALUE "00".
018700     88  WS-FS-TRANS-OK              VALUE "00".
018800     88  WS-FS-TRANS-FIM             VALUE "10".
018900*
019000 77  WS-FS-SAIDA                     PIC X(02) VALUE "00".
019100     88  WS-FS-SAI-OK                VALUE "00".
019200*
019300 77  WS-FIM-DE-TRANSACOES            PIC X(01) VALUE "N".
019400     88  FLAG-FIM-TRANSACOES         VALUE "S".
019500*
019600 77  WS-PRODUTO-VALIDO               PIC X(01) VALUE "S".
019700     88  FLAG-PRODUTO-VALIDO         VALUE "S".
019800*
019900 77  WS-PRODUTO-ENCONTRADO           PIC X(01) VALUE "N".
020000     88  FLAG-PRODUTO-ACHADO         VALUE "S".
020100*
020200 77  WS-CATEGORIA-ENCONTRADA         PIC X(01) VALUE "N".
020300     88  FLAG-CATEGORIA-ACHADA       VALUE "S".
020400*
020500 77  WS-SKU-DUPLICADO                PIC X(01) VALUE "N".
020600     88  FLAG-SKU-DUPLICADO          VALUE "S".
020700*
020800 77  WS-TERMO-ENCONTRADO             PIC X(01) VALUE "N".
020900     88  FLAG-TERMO-ACHADO           VALUE "S".
021000 77  WS-TERMO-ACHOU-FIM              PIC X(01) VALUE "N".
021100     88  FLAG-TERMO-ACHOU-FIM        VALUE "S".
021200*
021300 77  WS-MENSAGEM-LOG                 PIC X(70) VALUE SPACES.
021400*
021500 LINKAGE SECTION.
021600 01  LK-COM-AREA.
021700     05  LK-MENSAGEM                 PIC X(20).
021800*
021900 PROCEDURE DIVISION USING LK-COM-AREA.
022000*
022100 MAIN-PROCEDURE.
022200*
022300     PERFORM P100-INICIALIZA THRU P100-FIM.
022400*
022500     PERFORM P200-CARREGA-CATEGORIAS THRU P200-FIM.
022600     PERFORM P210-CARREGA-PRODUTOS THRU P210-FIM.
022700*
022800     PERFORM P300-PROCESSA THRU P300-FIM
022900         UNTIL FLAG-FIM-TRANSACOES.
023000*
023100     PERFORM P800-GRAVA-PRODUTOS THRU P800-FIM.
023200*
023300     PERFORM P900-FIM.
023400*
023500 P100-INICIALIZA.
023600*
023700     SET WS-FS-CAT-OK             TO TRUE.
023800     SET WS-FS-PRD-OK             TO TRUE.
023900     SET WS-FS-TRANS-OK           TO TRUE.
024000     SET WS-FS-SAI-OK             TO TRUE.
024100*
024200     ACCEPT WS-DATA-EXECUCAO      FROM DATE YYYYMMDD.
024300     ACCEPT WS-HORA-EXECUCAO      FROM TIME.
024400     MOVE WS-EXEC-AAAA            TO WS-CARIMBO-AAAA.
024500     MOVE "-"                     TO WS-CARIMBO-TR1.
024600     MOVE WS-EXEC-MM              TO WS-CARIMBO-MM.
024700     MOVE "-"                     TO WS-CARIMBO-TR2.
024800     MOVE WS-EXEC-DD              TO WS-CARIMBO-DD.
024900     MOVE SPACES                  TO FILLER OF WS-CARIMBO-ATUAL-R.
025000*
025100     OPEN INPUT CATEGORIA.
025200     OPEN INPUT TRANS-CADASTRO.
025300     OPEN OUTPUT SAI-PRODUTO.
025400     IF NOT WS-FS-TRANS-OK THEN
025500         DISPLAY "ESTQ0200 - ERRO ABERTURA TRANS-CADASTRO - "
025600                 "FS: " WS-FS-TRANS
025700         PERFORM P900-FIM
025800     END-IF.
025900*
026000 P100-FIM.
026100*
026200 P200-CARREGA-CATEGORIAS.
026300*
026400     MOVE ZEROS                   TO WS-QTD-CATEGORIAS.
026500*
026600     PERFORM P205-LE-CATEGORIA THRU P205-FIM
026700         UNTIL WS-FS-CAT-FIM.
026800*
026900     CLOSE CATEGORIA.
027000*
027100 P200-FIM.
027200*
027300 P205-LE-CATEGORIA.
027400*
027500     READ CATEGORIA INTO WS-REG-CATEGORIA-AUX
027600         AT END
027700             SET WS-FS-CAT-FIM        TO TRUE
027800         NOT AT END
027900             ADD 1                    TO WS-QTD-CATEGORIAS
028000             SET IDX-CAT              TO WS-QTD-CATEGORIAS
028100             MOVE WS-COD-CAT-AUX   TO WS-COD-CAT-TAB (IDX-CAT)
028200             MOVE WS-NOME-CAT-AUX  TO WS-NOME-CAT-TAB (IDX-CAT)
028300             MOVE WS-DESC-CAT-AUX  TO WS-DESC-CAT-TAB (IDX-CAT)
028400     END-READ.
028500*
028600 P205-FIM.
028700*
028800 P210-CARREGA-PRODUTOS.
028900*
029000     SET WS-FS-PRD-OK             TO TRUE.
029100     MOVE ZEROS                   TO WS-QTD-PRODUTOS.
029200*
029300     OPEN INPUT PRODUTO.
029400     PERFORM P215-LE-PRODUTO THRU P215-FIM
029500         UNTIL WS-FS-PRD-FIM.
029600     CLOSE PRODUTO.
029700*
029800 P210-FIM.
029900*
030000 P215-LE-PRODUTO.
030100*
030200     READ PRODUTO INTO WS-REG-PRODUTO-AUX
030300         AT END
030400             SET WS-FS-PRD-FIM        TO TRUE
030500         NOT AT END
030600             ADD 1                    TO WS-QTD-PRODUTOS
030700             SET IDX-PRD              TO WS-QTD-PRODUTOS
030800             MOVE WS-COD-PRD-AUX   TO WS-COD-PRD-TAB (IDX-PRD)
030900             MOVE WS-NOME-PRD-AUX  TO WS-NOME-PRD-TAB (IDX-PRD)
031000             MOVE WS-DESC-PRD-AUX  TO WS-DESC-PRD-TAB (IDX-PRD)
031100             MOVE WS-SKU-PRD-AUX   TO WS-SKU-PRD-TAB (IDX-PRD)
031200             MOVE WS-PRECO-VDA-AUX TO WS-PRECO-VDA-TAB (IDX-PRD)
031300             MOVE WS-PRECO-CST-AUX TO WS-PRECO-CST-TAB (IDX-PRD)
031400             MOVE WS-QTD-ESTQ-AUX  TO WS-QTD-ESTQ-TAB (IDX-PRD)
031500             MOVE WS-QTD-MIN-AUX   TO WS-QTD-MIN-TAB (IDX-PRD)
031600             MOVE WS-ATIVO-AUX     TO WS-ATIVO-TAB (IDX-PRD)
031700             MOVE WS-FK-CAT-AUX    TO WS-FK-CAT-TAB (IDX-PRD)
031800             MOVE WS-DTHR-CRIA-AUX TO WS-DTHR-CRIA-TAB (IDX-PRD)
031900             MOVE WS-DTHR-ATLZ-AUX TO WS-DTHR-ATLZ-TAB (IDX-PRD)
032000     END-READ.
032100*
032200 P215-FIM.
032300*
032400 P300-PROCESSA.
032500*
032600     READ TRANS-CADASTRO INTO WS-REG-TRANS-CAD
032700         AT END
032800             SET FLAG-FIM-TRANSACOES  TO TRUE
032900         NOT AT END
033000             IF WS-TR-PRODUTO THEN
033100                 EVALUATE WS-TR-OPERACAO
033200                     WHEN "INCLUI"
033300                         PERFORM P310-INCLUI THRU P310-FIM
033400                     WHEN "ALTERA"
033500                         PERFORM P320-ALTERA THRU P320-FIM
033600                     WHEN "ATIVA"
033700                         PERFORM P330-ATIVA THRU P330-FIM
033800                     WHEN "INATIVA"
033900                         PERFORM P335-INATIVA THRU P335-FIM
034000                     WHEN "EXCLUI"
034100                         PERFORM P340-EXCLUI THRU P340-FIM
034200                     WHEN "LISTAR"
034300                         PERFORM P350-LISTA-TODOS THRU P350-FIM
034400                     WHEN "LISTATIV"
034500                         PERFORM P355-LISTA-ATIVOS THRU P355-FIM
034600                     WHEN "BUSCAID"
034700                         PERFORM P360-BUSCA-ID THRU P360-FIM
034800                     WHEN "BUSCASKU"
034900                         PERFORM P365-BUSCA-SKU THRU P365-FIM
035000                     WHEN "BUSCACAT"
035100                         PERFORM P370-BUSCA-CATEGORIA THRU
035200                                 P370-FIM
035300                     WHEN "PESQUISA"
035400                         PERFORM P375-PESQUISA-TERMO THRU
035500                                 P375-FIM
035600                     WHEN "ESTBAIXO"
035700                         PERFORM P380-LISTA-ESTQ-BAIXO THRU
035800                                 P380-FIM
035900                     WHEN OTHER
036000                         ADD 1        TO WS-QTD-REJEITADOS
036100                         DISPLAY "ESTQ0200 - OPERACAO "
036200                             "DESCONHECIDA: " WS-TR-OPERACAO
036300                 END-EVALUATE
036400             END-IF
036500     END-READ.
036600*
036700 P300-FIM.
036800*
036900 P310-INCLUI.
037000*
037100     SET FLAG-PRODUTO-VALIDO      TO TRUE.
037200*
037300     PERFORM P410-VALIDA-NOME THRU P410-FIM.
037400     PERFORM P420-VALIDA-PRECO THRU P420-FIM.
037500     IF WS-TR-PRD-SKU NOT = SPACES THEN
037600         MOVE ZEROS               TO WS-POSICAO-ACHADA
037700         PERFORM P430-VALIDA-SKU THRU P430-FIM
037800     END-IF.
037900     IF WS-TR-PRD-CATEGORIA NOT = ZEROS THEN
038000         PERFORM P440-VALIDA-CATEGORIA THRU P440-FIM
038100     END-IF.
038200*
038300     IF NOT FLAG-PRODUTO-VALIDO THEN
038400         ADD 1                    TO WS-QTD-REJEITADOS
038500     ELSE
038600         IF WS-QTD-PRODUTOS >= 2000 THEN
038700             ADD 1                TO WS-QTD-REJEITADOS
038800             DISPLAY "ESTQ0200 - TABELA DE PRODUTOS CHEIA - "
038900                     "TRANSACAO REJEITADA"
039000         ELSE
039100             PERFORM P415-INSERE-ORDENADO THRU P415-FIM
039200             ADD 1                TO WS-QTD-INCLUIDOS
039300             PERFORM P500-EMITE-SAIDA THRU P500-FIM
039400             DISPLAY "ESTQ0200 - PRODUTO INCLUIDO: "
039500                     WS-TR-PRD-CODIGO
039600         END-IF
039700     END-IF.
039800*
039900 P310-FIM.
040000*
040100 P320-ALTERA.
040200*
040300     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
040400*
040500     IF NOT FLAG-PRODUTO-ACHADO THEN
040600         ADD 1                    TO WS-QTD-REJEITADOS
040700         DISPLAY "ESTQ0200 - PRODUTO NAO CADASTRADO: "
040800                 WS-TR-PRD-CODIGO
040900     ELSE
041000         SET FLAG-PRODUTO-VALIDO  TO TRUE
041100         PERFORM P410-VALIDA-NOME THRU P410-FIM
041200         PERFORM P420-VALIDA-PRECO THRU P420-FIM
041300*
041400         IF WS-TR-PRD-SKU NOT = SPACES
041500             AND WS-TR-PRD-SKU NOT = WS-SKU-PRD-TAB (WS-POSICAO-ACHADA)
041600                 PERFORM P430-VALIDA-SKU THRU P430-FIM
041700         END-IF
041800*
041900         IF WS-TR-PRD-CATEGORIA NOT = ZEROS THEN
042000             PERFORM P440-VALIDA-CATEGORIA THRU P440-FIM
042100         END-IF
042200*
042300         IF NOT FLAG-PRODUTO-VALIDO THEN
042400             ADD 1                TO WS-QTD-REJEITADOS
042500         ELSE
042600             MOVE WS-TR-PRD-NOME
042700                          TO WS-NOME-PRD-TAB (WS-POSICAO-ACHADA)
042800             MOVE WS-TR-PRD-DESC
042900                          TO WS-DESC-PRD-TAB (WS-POSICAO-ACHADA)
043000             IF WS-TR-PRD-SKU NOT = SPACES THEN
043100                 MOVE WS-TR-PRD-SKU
043200                          TO WS-SKU-PRD-TAB (WS-POSICAO-ACHADA)
043300             END-IF
043400             MOVE WS-TR-PRD-PRECO-VDA
043500                          TO WS-PRECO-VDA-TAB (WS-POSICAO-ACHADA)
043600             MOVE WS-TR-PRD-PRECO-CST
043700                          TO WS-PRECO-CST-TAB (WS-POSICAO-ACHADA)
043800             IF WS-TR-PRD-QTD-ESTQ NOT = 999999999 THEN
043900                 MOVE WS-TR-PRD-QTD-ESTQ
044000                          TO WS-QTD-ESTQ-TAB (WS-POSICAO-ACHADA)
044100             END-IF
044200             IF WS-TR-PRD-QTD-MIN NOT = 999999999 THEN
044300                 MOVE WS-TR-PRD-QTD-MIN
044400                          TO WS-QTD-MIN-TAB (WS-POSICAO-ACHADA)
044500             END-IF
044600             IF WS-TR-PRD-ATIVO NOT = SPACES THEN
044700                 MOVE WS-TR-PRD-ATIVO
044800                          TO WS-ATIVO-TAB (WS-POSICAO-ACHADA)
044900             END-IF
045000             IF WS-TR-PRD-CATEGORIA = ZEROS THEN
045100                 MOVE ZEROS       TO WS-FK-CAT-TAB (WS-POSICAO-ACHADA)
045200             ELSE
045300                 MOVE WS-TR-PRD-CATEGORIA
045400                          TO WS-FK-CAT-TAB (WS-POSICAO-ACHADA)
045500             END-IF
045600             MOVE WS-CARIMBO-ATUAL
045700                          TO WS-DTHR-ATLZ-TAB (WS-POSICAO-ACHADA)
045800             ADD 1                TO WS-QTD-ALTERADOS
045900             DISPLAY "ESTQ0200 - PRODUTO ALTERADO: "
046000                     WS-TR-PRD-CODIGO
046100         END-IF
046200     END-IF.
046300*
046400 P320-FIM.
046500*
046600 P330-ATIVA.
046700*
046800     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
046900*
047000     IF NOT FLAG-PRODUTO-ACHADO THEN
047100         ADD 1                    TO WS-QTD-REJEITADOS
047200         DISPLAY "ESTQ0200 - PRODUTO NAO CADASTRADO: "
047300                 WS-TR-PRD-CODIGO
047400     ELSE
047500         MOVE "S"                 TO WS-ATIVO-TAB (WS-POSICAO-ACHADA)
047600         MOVE WS-CARIMBO-ATUAL
047700                          TO WS-DTHR-ATLZ-TAB (WS-POSICAO-ACHADA)
047800         ADD 1                    TO WS-QTD-ATIVADOS
047900         DISPLAY "ESTQ0200 - PRODUTO ATIVADO: " WS-TR-PRD-CODIGO
048000     END-IF.
048100*
048200 P330-FIM.
048300*
048400 P335-INATIVA.
048500*
048600     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
048700*
048800     IF NOT FLAG-PRODUTO-ACHADO THEN
048900         ADD 1                    TO WS-QTD-REJEITADOS
049000         DISPLAY "ESTQ0200 - PRODUTO NAO CADASTRADO: "
049100                 WS-TR-PRD-CODIGO
049200     ELSE
049300         MOVE "N"                 TO WS-ATIVO-TAB (WS-POSICAO-ACHADA)
049400         MOVE WS-CARIMBO-ATUAL
049500                          TO WS-DTHR-ATLZ-TAB (WS-POSICAO-ACHADA)
049600         ADD 1                    TO WS-QTD-INATIVADOS
049700         DISPLAY "ESTQ0200 - PRODUTO INATIVADO: "
049800                 WS-TR-PRD-CODIGO
049900     END-IF.
050000*
050100 P335-FIM.
050200*
050300 P340-EXCLUI.
050400*
050500     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
050600*
050700     IF NOT FLAG-PRODUTO-ACHADO THEN
050800         ADD 1                    TO WS-QTD-REJEITADOS
050900         DISPLAY "ESTQ0200 - PRODUTO NAO CADASTRADO: "
051000                 WS-TR-PRD-CODIGO
051100     ELSE
051200         PERFORM P425-REMOVE-DA-TABELA THRU P425-FIM
051300         ADD 1                    TO WS-QTD-EXCLUIDOS
051400         DISPLAY "ESTQ0200 - PRODUTO EXCLUIDO: " WS-TR-PRD-CODIGO
051500     END-IF.
051600*
051700 P340-FIM.
051800*
051900 P350-LISTA-TODOS.
052000*
052100     DISPLAY "ESTQ0200 - LISTAGEM DE PRODUTOS - INICIO".
052200     PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
052300         VARYING IDX-PRD FROM 1 BY 1
052400         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
052500     DISPLAY "ESTQ0200 - LISTAGEM DE PRODUTOS - FIM - TOTAL: "
052600             WS-QTD-PRODUTOS.
052700*
052800 P350-FIM.
052900*
053000 P355-LISTA-ATIVOS.
053100*
053200     DISPLAY "ESTQ0200 - LISTAGEM DE PRODUTOS ATIVOS - INICIO".
053300     PERFORM P357-VERIFICA-ATIVO THRU P357-FIM
053400         VARYING IDX-PRD FROM 1 BY 1
053500         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
053600     DISPLAY "ESTQ0200 - LISTAGEM DE PRODUTOS ATIVOS - FIM".
053700*
053800 P355-FIM.
053900*
054000 P357-VERIFICA-ATIVO.
054100*
054200     IF WS-ATIVO-TAB (IDX-PRD) = "S" THEN
054300         PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
054400     END-IF.
054500*
054600 P357-FIM.
054700*
054800 P360-BUSCA-ID.
054900*
055000     PERFORM P450-LOCALIZA-PRODUTO THRU P450-FIM.
055100*
055200     IF FLAG-PRODUTO-ACHADO THEN
055300         SET IDX-PRD              TO WS-POSICAO-ACHADA
055400         PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
055500     ELSE
055600         DISPLAY "ESTQ0200 - PRODUTO NAO ENCONTRADO: "
055700                 WS-TR-PRD-CODIGO
055800     END-IF.
055900*
056000 P360-FIM.
056100*
056200 P365-BUSCA-SKU.
056300*
056400     MOVE "N"                     TO WS-PRODUTO-ENCONTRADO.
056500     PERFORM P367-VERIFICA-SKU THRU P367-FIM
056600         VARYING IDX-PRD FROM 1 BY 1
056700         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
056800     IF NOT FLAG-PRODUTO-ACHADO THEN
056900         DISPLAY "ESTQ0200 - SKU NAO ENCONTRADO: " WS-TR-PRD-SKU
057000     END-IF.
057100*
057200 P365-FIM.
057300*
057400 P367-VERIFICA-SKU.
057500*
057600     IF WS-SKU-PRD-TAB (IDX-PRD) = WS-TR-PRD-SKU THEN
057700         SET FLAG-PRODUTO-ACHADO TO TRUE
057800         PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
057900     END-IF.
058000*
058100 P367-FIM.
058200*
058300 P370-BUSCA-CATEGORIA.
058400*
058500     DISPLAY "ESTQ0200 - PRODUTOS DA CATEGORIA: "
058600             WS-TR-PRD-CATEGORIA " - INICIO".
058700     PERFORM P372-VERIFICA-CATEGORIA THRU P372-FIM
058800         VARYING IDX-PRD FROM 1 BY 1
058900         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
059000     DISPLAY "ESTQ0200 - PRODUTOS DA CATEGORIA - FIM".
059100*
059200 P370-FIM.
059300*
059400 P372-VERIFICA-CATEGORIA.
059500*
059600     IF WS-FK-CAT-TAB (IDX-PRD) = WS-TR-PRD-CATEGORIA THEN
059700         PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
059800     END-IF.
059900*
060000 P372-FIM.
060100*
060200 P375-PESQUISA-TERMO.
060300*
060400     MOVE WS-TR-PRD-NOME          TO WS-TERMO-BUSCA.
060500     INSPECT WS-TERMO-BUSCA CONVERTING
060600         "abcdefghijklmnopqrstuvwxyz" TO
060700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060800     PERFORM P460-CALCULA-TAMANHO THRU P460-FIM.
060900*
061000     DISPLAY "ESTQ0200 - PESQUISA POR TERMO: " WS-TR-PRD-NOME.
061100     IF WS-TAM-TERMO > 0 THEN
061200         PERFORM P377-VERIFICA-TERMO THRU P377-FIM
061300             VARYING IDX-PRD FROM 1 BY 1
061400             UNTIL IDX-PRD > WS-QTD-PRODUTOS
061500     END-IF.
061600     DISPLAY "ESTQ0200 - PESQUISA POR TERMO - FIM".
061700*
061800 P375-FIM.
061900*
062000 P377-VERIFICA-TERMO.
062100*
062200     MOVE WS-NOME-PRD-TAB (IDX-PRD) TO WS-CAMPO-BUSCA.
062300     PERFORM P465-CONTEM-TERMO THRU P465-FIM.
062400     IF FLAG-TERMO-ACHADO THEN
062500         PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
062600     ELSE
062700         MOVE SPACES              TO WS-CAMPO-BUSCA
062800         MOVE WS-SKU-PRD-TAB (IDX-PRD) TO WS-CAMPO-BUSCA (1:20)
062900         PERFORM P465-CONTEM-TERMO THRU P465-FIM
063000         IF FLAG-TERMO-ACHADO THEN
063100             PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
063200         END-IF
063300     END-IF.
063400*
063500 P377-FIM.
063600*
063700 P380-LISTA-ESTQ-BAIXO.
063800*
063900     DISPLAY "ESTQ0200 - LISTAGEM DE ESTOQUE BAIXO - INICIO".
064000     PERFORM P382-VERIFICA-ESTQ-BAIXO THRU P382-FIM
064100         VARYING IDX-PRD FROM 1 BY 1
064200         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
064300     DISPLAY "ESTQ0200 - LISTAGEM DE ESTOQUE BAIXO - FIM".
064400*
064500 P380-FIM.
064600*
064700 P382-VERIFICA-ESTQ-BAIXO.
064800*
064900     IF WS-ATIVO-TAB (IDX-PRD) = "S"
065000         AND WS-QTD-ESTQ-TAB (IDX-PRD) <= WS-QTD-MIN-TAB (IDX-PRD)
065100             PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM
065200     END-IF.
065300*
065400 P382-FIM.
065500*
065600 P410-VALIDA-NOME.
065700*
065800     IF WS-TR-PRD-NOME = SPACES THEN
065900         SET FLAG-PRODUTO-VALIDO  TO FALSE
066000         DISPLAY "ESTQ0200 - REJEITADO - NOME DO PRODUTO EM "
066100                 "BRANCO: " WS-TR-PRD-CODIGO
066200     END-IF.
066300*
066400 P410-FIM.
066500*
066600 P420-VALIDA-PRECO.
066700*
066800     IF WS-TR-PRD-PRECO-VDA NOT > ZEROS THEN
066900         SET FLAG-PRODUTO-VALIDO  TO FALSE
067000         DISPLAY "ESTQ0200 - REJEITADO - PRECO DE VENDA DEVE "
067100                 "SER MAIOR QUE ZERO: " WS-TR-PRD-CODIGO
067200     END-IF.
067300*
067400 P420-FIM.
067500*
067600 P430-VALIDA-SKU.
067700*
067800     MOVE "N"                     TO WS-SKU-DUPLICADO.
067900     PERFORM P432-COMPARA-SKU THRU P432-FIM
068000         VARYING IDX-PRD FROM 1 BY 1
068100         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
068200     IF FLAG-SKU-DUPLICADO THEN
068300         SET FLAG-PRODUTO-VALIDO  TO FALSE
068400         DISPLAY "ESTQ0200 - REJEITADO - SKU JA CADASTRADO: "
068500                 WS-TR-PRD-SKU
068600     END-IF.
068700*
068800 P430-FIM.
068900*
069000 P432-COMPARA-SKU.
069100*
069200     IF WS-SKU-PRD-TAB (IDX-PRD) = WS-TR-PRD-SKU
069300         AND WS-COD-PRD-TAB (IDX-PRD) NOT = WS-TR-PRD-CODIGO
069400             SET FLAG-SKU-DUPLICADO TO TRUE
069500     END-IF.
069600*
069700 P432-FIM.
069800*
069900 P440-VALIDA-CATEGORIA.
070000*
070100     MOVE "N"                     TO WS-CATEGORIA-ENCONTRADA.
070200     MOVE ZEROS                   TO WS-POSICAO-CAT-ACHADA.
070300     SET IDX-CAT                  TO 1.
070400     SEARCH ALL WS-CATEGORIA-OCR
070500         AT END
070600             SET WS-CATEGORIA-ENCONTRADA TO FALSE
070700         WHEN WS-COD-CAT-TAB (IDX-CAT) = WS-TR-PRD-CATEGORIA
070800             SET FLAG-CATEGORIA-ACHADA TO TRUE
070900             SET WS-POSICAO-CAT-ACHADA TO IDX-CAT
071000     END-SEARCH.
071100     IF NOT FLAG-CATEGORIA-ACHADA THEN
071200         SET FLAG-PRODUTO-VALIDO  TO FALSE
071300         DISPLAY "ESTQ0200 - REJEITADO - CATEGORIA INEXISTENTE: "
071400                 WS-TR-PRD-CATEGORIA
071500     END-IF.
071600*
071700 P440-FIM.
071800*
071900 P415-INSERE-ORDENADO.
072000*
072100     MOVE WS-QTD-PRODUTOS         TO WS-INDICE-AUX.
072200     ADD 1                        TO WS-QTD-PRODUTOS.
072300*
072400     PERFORM P417-ABRE-ESPACO THRU P417-FIM
072500         UNTIL WS-INDICE-AUX = 0.
072600*
072700     COMPUTE IDX-PRD = WS-INDICE-AUX + 1.
072800     MOVE WS-TR-PRD-CODIGO        TO WS-COD-PRD-TAB (IDX-PRD).
072900     MOVE WS-TR-PRD-NOME          TO WS-NOME-PRD-TAB (IDX-PRD).
073000     MOVE WS-TR-PRD-DESC          TO WS-DESC-PRD-TAB (IDX-PRD).
073100     MOVE WS-TR-PRD-SKU           TO WS-SKU-PRD-TAB (IDX-PRD).
073200     MOVE WS-TR-PRD-PRECO-VDA     TO WS-PRECO-VDA-TAB (IDX-PRD).
073300     MOVE WS-TR-PRD-PRECO-CST     TO WS-PRECO-CST-TAB (IDX-PRD).
073400     IF WS-TR-PRD-QTD-ESTQ = 999999999 THEN
073500         MOVE ZEROS               TO WS-QTD-ESTQ-TAB (IDX-PRD)
073600     ELSE
073700         MOVE WS-TR-PRD-QTD-ESTQ  TO WS-QTD-ESTQ-TAB (IDX-PRD)
073800     END-IF.
073900     IF WS-TR-PRD-QTD-MIN = 999999999 THEN
074000         MOVE ZEROS               TO WS-QTD-MIN-TAB (IDX-PRD)
074100     ELSE
074200         MOVE WS-TR-PRD-QTD-MIN   TO WS-QTD-MIN-TAB (IDX-PRD)
074300     END-IF.
074400     IF WS-TR-PRD-ATIVO = "N" THEN
074500         MOVE "N"                 TO WS-ATIVO-TAB (IDX-PRD)
074600     ELSE
074700         MOVE "S"                 TO WS-ATIVO-TAB (IDX-PRD)
074800     END-IF.
074900     MOVE WS-TR-PRD-CATEGORIA     TO WS-FK-CAT-TAB (IDX-PRD).
075000     MOVE WS-CARIMBO-ATUAL        TO WS-DTHR-CRIA-TAB (IDX-PRD).
075100     MOVE WS-CARIMBO-ATUAL        TO WS-DTHR-ATLZ-TAB (IDX-PRD).
075200*
075300 P415-FIM.
075400*
075500 P417-ABRE-ESPACO.
075600*
075700     IF WS-INDICE-AUX > 0 THEN
075800         IF WS-COD-PRD-TAB (WS-INDICE-AUX) > WS-TR-PRD-CODIGO THEN
075900             SET IDX-PRD              TO WS-INDICE-AUX
076000             COMPUTE IDX-PRD = IDX-PRD + 1
076100             MOVE WS-COD-PRD-TAB (WS-INDICE-AUX)
076200                                  TO WS-COD-PRD-TAB (IDX-PRD)
076300             MOVE WS-NOME-PRD-TAB (WS-INDICE-AUX)
076400                                  TO WS-NOME-PRD-TAB (IDX-PRD)
076500             MOVE WS-DESC-PRD-TAB (WS-INDICE-AUX)
076600                                  TO WS-DESC-PRD-TAB (IDX-PRD)
076700             MOVE WS-SKU-PRD-TAB (WS-INDICE-AUX)
076800                                  TO WS-SKU-PRD-TAB (IDX-PRD)
076900             MOVE WS-PRECO-VDA-TAB (WS-INDICE-AUX)
077000                                  TO WS-PRECO-VDA-TAB (IDX-PRD)
077100             MOVE WS-PRECO-CST-TAB (WS-INDICE-AUX)
077200                                  TO WS-PRECO-CST-TAB (IDX-PRD)
077300             MOVE WS-QTD-ESTQ-TAB (WS-INDICE-AUX)
077400                                  TO WS-QTD-ESTQ-TAB (IDX-PRD)
077500             MOVE WS-QTD-MIN-TAB (WS-INDICE-AUX)
077600                                  TO WS-QTD-MIN-TAB (IDX-PRD)
077700             MOVE WS-ATIVO-TAB (WS-INDICE-AUX)
077800                                  TO WS-ATIVO-TAB (IDX-PRD)
077900             MOVE WS-FK-CAT-TAB (WS-INDICE-AUX)
078000                                  TO WS-FK-CAT-TAB (IDX-PRD)
078100             MOVE WS-DTHR-CRIA-TAB (WS-INDICE-AUX)
078200                                  TO WS-DTHR-CRIA-TAB (IDX-PRD)
078300             MOVE WS-DTHR-ATLZ-TAB (WS-INDICE-AUX)
078400                                  TO WS-DTHR-ATLZ-TAB (IDX-PRD)
078500             SUBTRACT 1           FROM WS-INDICE-AUX
078600         ELSE
078700             MOVE 0               TO WS-INDICE-AUX
078800         END-IF
078900     END-IF.
079000*
079100 P417-FIM.
079200*
079300 P425-REMOVE-DA-TABELA.
079400*
079500     PERFORM P427-DESLOCA-UMA THRU P427-FIM
079600         VARYING IDX-PRD FROM WS-POSICAO-ACHADA BY 1
079700         UNTIL IDX-PRD >= WS-QTD-PRODUTOS.
079800     SUBTRACT 1                   FROM WS-QTD-PRODUTOS.
079900*
080000 P425-FIM.
080100*
080200 P427-DESLOCA-UMA.
080300*
080400     COMPUTE WS-INDICE-AUX = IDX-PRD + 1.
080500     MOVE WS-COD-PRD-TAB (WS-INDICE-AUX)  TO WS-COD-PRD-TAB (IDX-PRD).
080600     MOVE WS-NOME-PRD-TAB (WS-INDICE-AUX) TO WS-NOME-PRD-TAB (IDX-PRD).
080700     MOVE WS-DESC-PRD-TAB (WS-INDICE-AUX) TO WS-DESC-PRD-TAB (IDX-PRD).
080800     MOVE WS-SKU-PRD-TAB (WS-INDICE-AUX)  TO WS-SKU-PRD-TAB (IDX-PRD).
080900     MOVE WS-PRECO-VDA-TAB (WS-INDICE-AUX)
081000                                  TO WS-PRECO-VDA-TAB (IDX-PRD).
081100     MOVE WS-PRECO-CST-TAB (WS-INDICE-AUX)
081200                                  TO WS-PRECO-CST-TAB (IDX-PRD).
081300     MOVE WS-QTD-ESTQ-TAB (WS-INDICE-AUX)
081400                                  TO WS-QTD-ESTQ-TAB (IDX-PRD).
081500     MOVE WS-QTD-MIN-TAB (WS-INDICE-AUX)
081600                                  TO WS-QTD-MIN-TAB (IDX-PRD).
081700     MOVE WS-ATIVO-TAB (WS-INDICE-AUX)    TO WS-ATIVO-TAB (IDX-PRD).
081800     MOVE WS-FK-CAT-TAB (WS-INDICE-AUX)   TO WS-FK-CAT-TAB (IDX-PRD).
081900     MOVE WS-DTHR-CRIA-TAB (WS-INDICE-AUX)
082000                                  TO WS-DTHR-CRIA-TAB (IDX-PRD).
082100     MOVE WS-DTHR-ATLZ-TAB (WS-INDICE-AUX)
082200                                  TO WS-DTHR-ATLZ-TAB (IDX-PRD).
082300*
082400 P427-FIM.
082500*
082600 P450-LOCALIZA-PRODUTO.
082700*
082800     MOVE "N"                     TO WS-PRODUTO-ENCONTRADO.
082900     MOVE ZEROS                   TO WS-POSICAO-ACHADA.
083000     SET IDX-PRD                  TO 1.
083100     SEARCH ALL WS-PRODUTO-OCR
083200         AT END
083300             SET WS-PRODUTO-ENCONTRADO TO FALSE
083400         WHEN WS-COD-PRD-TAB (IDX-PRD) = WS-TR-PRD-CODIGO
083500             SET FLAG-PRODUTO-ACHADO TO TRUE
083600             SET WS-POSICAO-ACHADA   TO IDX-PRD
083700     END-SEARCH.
083800*
083900 P450-FIM.
084000*
084100 P460-CALCULA-TAMANHO.
084200*
084300     MOVE 40                      TO WS-TAM-TERMO.
084400     MOVE "N"                     TO WS-TERMO-ACHOU-FIM.
084500     PERFORM P462-RECUA-BRANCO THRU P462-FIM
084600         UNTIL WS-TAM-TERMO = 0 OR FLAG-TERMO-ACHOU-FIM.
084700*
084800 P460-FIM.
084900*
085000 P462-RECUA-BRANCO.
085100*
085200     IF WS-TERMO-BUSCA (WS-TAM-TERMO:1) NOT = SPACE THEN
085300         SET FLAG-TERMO-ACHOU-FIM TO TRUE
085400     ELSE
085500         SUBTRACT 1               FROM WS-TAM-TERMO
085600     END-IF.
085700*
085800 P462-FIM.
085900*
086000 P465-CONTEM-TERMO.
086100*
086200     MOVE "N"                     TO WS-TERMO-ENCONTRADO.
086300     INSPECT WS-CAMPO-BUSCA CONVERTING
086400         "abcdefghijklmnopqrstuvwxyz" TO
086500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
086600*
086700     COMPUTE WS-LIMITE-VARRE = 41 - WS-TAM-TERMO.
086800     IF WS-LIMITE-VARRE > 0 THEN
086900         PERFORM P467-COMPARA-POSICAO THRU P467-FIM
087000             VARYING WS-POS-VARRE FROM 1 BY 1
087100             UNTIL WS-POS-VARRE > WS-LIMITE-VARRE
087200                 OR FLAG-TERMO-ACHADO
087300     END-IF.
087400*
087500 P465-FIM.
087600*
087700 P467-COMPARA-POSICAO.
087800*
087900     IF WS-CAMPO-BUSCA (WS-POS-VARRE:WS-TAM-TERMO) =
088000         WS-TERMO-BUSCA (1:WS-TAM-TERMO)
088100             SET FLAG-TERMO-ACHADO TO TRUE
088200     END-IF.
088300*
088400 P467-FIM.
088500*
088600 P500-EMITE-SAIDA-IDX.
088700*
088800     MOVE WS-COD-PRD-TAB (IDX-PRD)   TO OUT-COD-PRODUTO.
088900     MOVE WS-NOME-PRD-TAB (IDX-PRD)  TO OUT-NOME-PRODUTO.
089000     MOVE WS-DESC-PRD-TAB (IDX-PRD)  TO OUT-DESC-PRODUTO.
089100     MOVE WS-SKU-PRD-TAB (IDX-PRD)   TO OUT-SKU-PRODUTO.
089200     MOVE WS-PRECO-VDA-TAB (IDX-PRD) TO OUT-PRECO-VENDA.
089300     MOVE WS-PRECO-CST-TAB (IDX-PRD) TO OUT-PRECO-CUSTO.
089400     MOVE WS-QTD-ESTQ-TAB (IDX-PRD)  TO OUT-QTD-ESTOQUE.
089500     MOVE WS-QTD-MIN-TAB (IDX-PRD)   TO OUT-QTD-MINIMA.
089600     MOVE WS-ATIVO-TAB (IDX-PRD)     TO OUT-IND-ATIVO.
089700     MOVE WS-FK-CAT-TAB (IDX-PRD)    TO OUT-FK-CATEGORIA.
089800     PERFORM P470-BUSCA-NOME-CATEGORIA THRU P470-FIM.
089900     IF WS-QTD-ESTQ-TAB (IDX-PRD) <= WS-QTD-MIN-TAB (IDX-PRD) THEN
090000         SET OUT-EM-ESTOQUE-BAIXO TO TRUE
090100     ELSE
090200         SET OUT-ESTOQUE-NORMAL   TO TRUE
090300     END-IF.
090400     MOVE SPACES                     TO FILLER OF REG-SAI-PRODUTO.
090500     WRITE REG-SAI-PRODUTO.
090600*
090700 P500-IDX-FIM.
090800*
090900 P500-EMITE-SAIDA.
091000*
091100     SET IDX-PRD                  TO WS-QTD-PRODUTOS.
091200     PERFORM P500-EMITE-SAIDA-IDX THRU P500-IDX-FIM.
091300*
091400 P500-FIM.
091500*
091600 P470-BUSCA-NOME-CATEGORIA.
091700*
091800     MOVE SPACES                  TO OUT-CATEGORIA-NOME.
091900     IF WS-FK-CAT-TAB (IDX-PRD) NOT = ZEROS THEN
092000         SET IDX-CAT              TO 1
092100         SEARCH ALL WS-CATEGORIA-OCR
092200             AT END
092300                 MOVE SPACES      TO OUT-CATEGORIA-NOME
092400             WHEN WS-COD-CAT-TAB (IDX-CAT) = WS-FK-CAT-TAB (IDX-PRD)
092500                 MOVE WS-NOME-CAT-TAB (IDX-CAT)
092600                                  TO OUT-CATEGORIA-NOME
092700         END-SEARCH
092800     END-IF.
092900*
093000 P470-FIM.
093100*
093200 P800-GRAVA-PRODUTOS.
093300*
093400     SET WS-FS-PRD-OK             TO TRUE.
093500     OPEN OUTPUT PRODUTO.
093600     IF NOT WS-FS-PRD-OK THEN
093700         DISPLAY "ESTQ0200 - ERRO NA REGRAVACAO DO MESTRE "
093800                 "PRODUTO - FS: " WS-FS-PRODUTO
093900         PERFORM P900-FIM
094000     END-IF.
094100*
094200     PERFORM P805-GRAVA-UMA THRU P805-FIM
094300         VARYING IDX-PRD FROM 1 BY 1
094400         UNTIL IDX-PRD > WS-QTD-PRODUTOS.
094500*
094600     CLOSE PRODUTO.
094700*
094800 P800-FIM.
094900*
095000 P805-GRAVA-UMA.
095100*
095200     MOVE WS-COD-PRD-TAB (IDX-PRD)   TO COD-PRODUTO.
095300     MOVE WS-NOME-PRD-TAB (IDX-PRD)  TO NOME-PRODUTO.
095400     MOVE WS-DESC-PRD-TAB (IDX-PRD)  TO DESC-PRODUTO.
095500     MOVE WS-SKU-PRD-TAB (IDX-PRD)   TO SKU-PRODUTO.
095600     MOVE WS-PRECO-VDA-TAB (IDX-PRD) TO PRECO-VENDA-PRODUTO.
095700     MOVE WS-PRECO-CST-TAB (IDX-PRD) TO PRECO-CUSTO-PRODUTO.
095800     MOVE WS-QTD-ESTQ-TAB (IDX-PRD)  TO QTD-ESTOQUE-PRODUTO.
095900     MOVE WS-QTD-MIN-TAB (IDX-PRD)   TO QTD-MINIMA-PRODUTO.
096000     MOVE WS-ATIVO-TAB (IDX-PRD)     TO IND-ATIVO-PRODUTO.
096100     MOVE WS-FK-CAT-TAB (IDX-PRD)    TO FK-COD-CATEGORIA.
096200     MOVE WS-DTHR-CRIA-TAB (IDX-PRD) TO DTHR-CRIACAO-PRODUTO.
096300     MOVE WS-DTHR-ATLZ-TAB (IDX-PRD) TO DTHR-ATUALIZ-PRODUTO.
096400     MOVE SPACES                     TO FILLER OF REG-PRODUTO.
096500     WRITE REG-PRODUTO.
096600*
096700 P805-FIM.
096800*
096900 P900-FIM.
097000*
097100     CLOSE TRANS-CADASTRO.
097200     CLOSE SAI-PRODUTO.
097300     DISPLAY "ESTQ0200 - FIM DO PASSO - INCLUIDOS: "
097400             WS-QTD-INCLUIDOS " ALTERADOS: " WS-QTD-ALTERADOS
097500             " ATIVADOS: " WS-QTD-ATIVADOS " INATIVADOS: "
097600             WS-QTD-INATIVADOS " EXCLUIDOS: " WS-QTD-EXCLUIDOS
097700             " REJEITADOS: " WS-QTD-REJEITADOS.
097800     GOBACK.
097900 END PROGRAM ESTQ0200.
