000100******************************************************************
000200*    COPYBOOK.....: PRODSAIREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: SAI-PRODUTO (SAIDA DE CONSULTA DE PRODUTO -
000500*                   GERADA NA INCLUSAO E EM TODAS AS CONSULTAS)
000600*    AUTOR........: A. RAFFUL
000700*    DATA ESCRITA.: 30/09/1999
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES
001000*    30/09/1999 MSV  0093  LAYOUT ORIGINAL - REPLICA O CADASTRO
001100*                          DE PRODUTO E ACRESCENTA O NOME DA
001200*                          CATEGORIA E O INDICADOR DE ESTOQUE
001300*                          BAIXO CALCULADO
001400******************************************************************
001500 01  REG-SAI-PRODUTO.
001600     05  OUT-COD-PRODUTO         PIC 9(09).
001700     05  OUT-NOME-PRODUTO        PIC X(40).
001800     05  OUT-DESC-PRODUTO        PIC X(80).
001900     05  OUT-SKU-PRODUTO         PIC X(20).
002000     05  OUT-PRECO-VENDA         PIC S9(08)V99.
002100     05  OUT-PRECO-CUSTO         PIC S9(08)V99.
002200     05  OUT-QTD-ESTOQUE         PIC S9(09).
002300     05  OUT-QTD-MINIMA          PIC S9(09).
002400     05  OUT-IND-ATIVO           PIC X(01).
002500     05  OUT-FK-CATEGORIA        PIC 9(09).
002600     05  OUT-CATEGORIA-NOME      PIC X(40).
002700*                                BRANCO QUANDO SEM CATEGORIA
002800     05  OUT-ESTOQUE-BAIXO       PIC X(01).
002900         88  OUT-EM-ESTOQUE-BAIXO   VALUE "S".
003000         88  OUT-ESTOQUE-NORMAL     VALUE "N".
003100     05  FILLER                  PIC X(07) VALUE SPACES.
