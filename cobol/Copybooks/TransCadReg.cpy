000100******************************************************************
000200*    COPYBOOK.....: TRANSCADREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: TRANS-CADASTRO (TRANSACOES DE CADASTRO DE
000500*                   CATEGORIA E DE PRODUTO - ARQUIVO UNICO)
000600*    AUTOR........: A. RAFFUL
000700*    DATA ESCRITA.: 08/08/1990
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES
001000*    08/08/1990 AR   0000  LAYOUT ORIGINAL - SO TRANSACOES DE
001100*                          CATEGORIA (TIPO DE PRODUTO)
001200*    22/07/1993 AR   0059  INCLUIDA A AREA TR-DADOS-PRODUTO E O
001300*                          REDEFINES POR TR-TIPO-REG, PARA
001400*                          CARGA DE PRODUTO NO MESMO ARQUIVO
001500*    19/02/1998 MSV  0080  CHAVES AMPLIADAS PARA 9(09) - Y2K
001550*    12/11/1999 MSV  0094  DOCUMENTADO O VALOR-SENTINELA 9(09)
001560*                          "TUDO NOVE" EM TR-PRD-QTD-ESTQ E
001570*                          TR-PRD-QTD-MIN PARA "NAO ALTERAR" NA
001580*                          OPERACAO ALTERA (VER NOTA ABAIXO)
001600******************************************************************
001700*    TR-TIPO-REG = "CAT" TRANSACAO DE CATEGORIA (USA
001800*                        TR-DADOS-CATEGORIA)
001900*                = "PRD" TRANSACAO DE PRODUTO (USA
002000*                        TR-DADOS-PRODUTO)
002100*    TR-OPERACAO PARA CATEGORIA: INCLUI, ALTERA, EXCLUI, LISTAR,
002200*                                BUSCAID
002300*    TR-OPERACAO PARA PRODUTO..: INCLUI, ALTERA, ATIVA, INATIVA,
002400*                                EXCLUI, LISTAR, LISTATIV,
002500*                                BUSCAID, BUSCASKU, BUSCACAT,
002600*                                PESQUISA, ESTBAIXO
002700******************************************************************
002800 01  REG-TRANS-CADASTRO.
002900     05  TR-TIPO-REG             PIC X(03).
003000         88  TR-CATEGORIA        VALUE "CAT".
003100         88  TR-PRODUTO          VALUE "PRD".
003200     05  TR-OPERACAO             PIC X(08).
003300     05  TR-DADOS-CADASTRO       PIC X(200).
003400     05  TR-DADOS-CATEGORIA REDEFINES TR-DADOS-CADASTRO.
003500         10  TR-CAT-CODIGO       PIC 9(09).
003600         10  TR-CAT-NOME         PIC X(40).
003700         10  TR-CAT-DESC         PIC X(80).
003800         10  FILLER              PIC X(71) VALUE SPACES.
003900     05  TR-DADOS-PRODUTO REDEFINES TR-DADOS-CADASTRO.
004000         10  TR-PRD-CODIGO       PIC 9(09).
004100         10  TR-PRD-NOME         PIC X(40).
004200*                                PESQUISA USA TR-PRD-NOME COMO
004300*                                TERMO DE BUSCA (SUBSTRING)
004400         10  TR-PRD-DESC         PIC X(80).
004500         10  TR-PRD-SKU          PIC X(20).
004600*                                BUSCASKU USA TR-PRD-SKU COMO
004700*                                CHAVE DE PESQUISA
004800         10  TR-PRD-PRECO-VDA    PIC 9(08)V99.
004900         10  TR-PRD-PRECO-CST    PIC 9(08)V99.
005000         10  TR-PRD-QTD-ESTQ     PIC 9(09).
005010*                                EM ALTERA: 999999999 = MANTEM A
005020*                                QUANTIDADE ATUAL (NAO INFORMADA)
005100         10  TR-PRD-QTD-MIN      PIC 9(09).
005110*                                EM ALTERA: 999999999 = MANTEM A
005120*                                MINIMA ATUAL (NAO INFORMADA)
005200         10  TR-PRD-ATIVO        PIC X(01).
005210*                                EM ALTERA: ESPACO = NAO INFORMADO
005220*                                (MANTEM O ATUAL)
005300         10  TR-PRD-CATEGORIA    PIC 9(09).
005400*                                BUSCACAT USA TR-PRD-CATEGORIA
005500         10  FILLER              PIC X(03) VALUE SPACES.
