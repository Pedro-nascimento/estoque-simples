000100******************************************************************
000200*    COPYBOOK.....: TRANSMOVREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: TRANS-MOVTO (TRANSACOES DE MOVIMENTACAO DE
000500*                   ESTOQUE)
000600*    AUTOR........: A. RAFFUL
000700*    DATA ESCRITA.: 04/06/1990
000800*----------------------------------------------------------------*
000900*    HISTORICO DE ALTERACOES
001000*    04/06/1990 AR   0000  LAYOUT ORIGINAL - ENTRADA E SAIDA
001100*    17/01/1995 AR   0066  INCLUIDA A OPERACAO AJUSTE
001200*    19/02/1998 MSV  0081  FK-COD-PRODUTO-MOV AMPLIADO PARA
001300*                          9(09) - Y2K
001400*    30/09/1999 MSV  0092  INCLUIDAS AS CONSULTAS POR PERIODO
001500*                          E POR TIPO (TR-MOV-DATA-INI/FIM E
001600*                          TR-MOV-TIPO-FILTRO)
001700******************************************************************
001800*    TR-MOV-OPERACAO = ENTRADA, SAIDA, AJUSTE  (POSTA MOVIMENTO)
001900*                    = LISTAR   (TODOS OS MOVIMENTOS)
002000*                    = BUSCAID  (POR NUMERO DE MOVIMENTACAO)
002100*                    = BUSCAPRD (POR PRODUTO, MAIS RECENTE
002200*                                PRIMEIRO)
002300*                    = PERIODO  (ENTRE TR-MOV-DATA-INI E
002400*                                TR-MOV-DATA-FIM)
002500*                    = PORTIPO  (POR TR-MOV-TIPO-FILTRO)
002600******************************************************************
002700 01  REG-TRANS-MOVTO.
002800     05  TR-MOV-OPERACAO         PIC X(08).
002900     05  TR-MOV-NUMERO           PIC 9(09).
003000*                                USADO POR BUSCAID
003100     05  TR-MOV-COD-PRODUTO      PIC 9(09).
003200     05  TR-MOV-QUANTIDADE       PIC 9(09).
003300*                                ENTRADA/SAIDA: QUANTIDADE
003400*                                AJUSTE.......: NOVA QTD ABSOLUTA
003500     05  TR-MOV-MOTIVO           PIC X(60).
003600     05  TR-MOV-DATA-INI         PIC X(08).
003700     05  TR-MOV-DATA-FIM         PIC X(08).
003800     05  TR-MOV-TIPO-FILTRO      PIC X(07).
003900     05  FILLER                  PIC X(06) VALUE SPACES.
