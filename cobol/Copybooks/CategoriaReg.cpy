000100******************************************************************
000200*    COPYBOOK.....: CATEGORIAREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: CATEGORIA (CADASTRO DE CATEGORIAS DE PRODUTO)
000500*    AUTOR........: A. RAFFUL
000600*    DATA ESCRITA.: 12/03/1989
000700*----------------------------------------------------------------*
000800*    HISTORICO DE ALTERACOES
000900*    12/03/1989 AR   0000  LAYOUT ORIGINAL DA CATEGORIA DE PRODUTO
001000*    04/11/1991 AR   0041  AMPLIADO DESC-CATEGORIA PARA X(80)
001100*    19/02/1998 MSV  0077  AJUSTE COD-CATEGORIA PARA 9(09) - Y2K
001200*                          NAO ALTERA DATA, SO AMPLIA A CHAVE
001300******************************************************************
001400 01  REG-CATEGORIA.
001500     05  COD-CATEGORIA           PIC 9(09).
001600     05  NOME-CATEGORIA          PIC X(40).
001700     05  DESC-CATEGORIA          PIC X(80).
001800     05  FILLER                  PIC X(05) VALUE SPACES.
001900*                                RESERVADO PARA EXPANSAO FUTURA
