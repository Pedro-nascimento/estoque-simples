000100******************************************************************
000200*    COPYBOOK.....: MOVTOREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: MOVTO-ESTOQUE (DIARIO DE MOVIMENTACAO)
000500*    AUTOR........: A. RAFFUL
000600*    DATA ESCRITA.: 04/06/1990
000700*----------------------------------------------------------------*
000800*    HISTORICO DE ALTERACOES
000900*    04/06/1990 AR   0000  LAYOUT ORIGINAL DO DIARIO DE MOVTO
001000*    19/02/1998 MSV  0079  AJUSTE NUM-MOVIMENTACAO E
001100*                          FK-COD-PRODUTO-MOV PARA 9(09) - Y2K
001200******************************************************************
001300 01  REG-MOVIMENTACAO.
001400     05  NUM-MOVIMENTACAO        PIC 9(09).
001500     05  FK-COD-PRODUTO-MOV      PIC 9(09).
001600     05  TIPO-MOVIMENTACAO       PIC X(07).
001700         88  MOV-ENTRADA         VALUE "ENTRADA".
001800         88  MOV-SAIDA           VALUE "SAIDA  ".
001900         88  MOV-AJUSTE          VALUE "AJUSTE ".
002000     05  QTD-MOVIMENTACAO        PIC S9(09).
002100     05  QTD-ANTERIOR-MOV        PIC S9(09).
002200     05  QTD-POSTERIOR-MOV       PIC S9(09).
002300     05  MOTIVO-MOVIMENTACAO     PIC X(60).
002400     05  DTHR-MOVIMENTACAO       PIC X(26).
002500     05  DTHR-MOVTO-R REDEFINES DTHR-MOVIMENTACAO.
002600         10  DTHR-MOVTO-AAAA     PIC X(04).
002700         10  FILLER              PIC X(01).
002800         10  DTHR-MOVTO-MM       PIC X(02).
002900         10  FILLER              PIC X(01).
003000         10  DTHR-MOVTO-DD       PIC X(02).
003100         10  FILLER              PIC X(16).
003200     05  FILLER                  PIC X(09) VALUE SPACES.
003300*                                RESERVADO PARA EXPANSAO FUTURA
