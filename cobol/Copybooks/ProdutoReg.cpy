000100******************************************************************
000200*    COPYBOOK.....: PRODUTOREG.CPY
000300*    SISTEMA......: ESTQ - CONTROLE DE ESTOQUE
000400*    ARQUIVO......: PRODUTO (CADASTRO MESTRE DE PRODUTOS)
000500*    AUTOR........: A. RAFFUL
000600*    DATA ESCRITA.: 12/03/1989
000700*----------------------------------------------------------------*
000800*    HISTORICO DE ALTERACOES
000900*    12/03/1989 AR   0000  LAYOUT ORIGINAL DO PRODUTO
001000*    22/07/1993 AR   0058  INCLUIDO PRECO-CUSTO-PRODUTO E
001100*                          QTD-MINIMA-PRODUTO PARA O CONTROLE
001200*                          DE ESTOQUE MINIMO
001300*    19/02/1998 MSV  0078  AJUSTE FK-COD-CATEGORIA PARA 9(09) E
001400*                          COD-PRODUTO PARA 9(09) - Y2K
001500*    30/09/1999 MSV  0091  INCLUIDO DTHR-CRIACAO-PRODUTO E
001600*                          DTHR-ATUALIZ-PRODUTO (CARIMBO DE
001700*                          MANUTENCAO, FORMATO AAAA-MM-DD)
001800******************************************************************
001900 01  REG-PRODUTO.
002000     05  COD-PRODUTO             PIC 9(09).
002100     05  NOME-PRODUTO            PIC X(40).
002200     05  DESC-PRODUTO            PIC X(80).
002300     05  SKU-PRODUTO             PIC X(20).
002400     05  PRECO-VENDA-PRODUTO     PIC S9(08)V99.
002500     05  PRECO-CUSTO-PRODUTO     PIC S9(08)V99.
002600     05  QTD-ESTOQUE-PRODUTO     PIC S9(09).
002700     05  QTD-MINIMA-PRODUTO      PIC S9(09).
002800     05  IND-ATIVO-PRODUTO       PIC X(01).
002900         88  PRODUTO-ATIVO       VALUE "S".
003000         88  PRODUTO-INATIVO     VALUE "N".
003100     05  FK-COD-CATEGORIA        PIC 9(09).
003200     05  DTHR-CRIACAO-PRODUTO    PIC X(26).
003300     05  DTHR-CRIACAO-R REDEFINES DTHR-CRIACAO-PRODUTO.
003400         10  DTHR-CRIACAO-AAAA   PIC X(04).
003500         10  FILLER              PIC X(01).
003600         10  DTHR-CRIACAO-MM     PIC X(02).
003700         10  FILLER              PIC X(01).
003800         10  DTHR-CRIACAO-DD     PIC X(02).
003900         10  FILLER              PIC X(16).
004000     05  DTHR-ATUALIZ-PRODUTO    PIC X(26).
004100     05  DTHR-ATUALIZ-R REDEFINES DTHR-ATUALIZ-PRODUTO.
004200         10  DTHR-ATUALIZ-AAAA   PIC X(04).
004300         10  FILLER              PIC X(01).
004400         10  DTHR-ATUALIZ-MM     PIC X(02).
004500         10  FILLER              PIC X(01).
004600         10  DTHR-ATUALIZ-DD     PIC X(02).
004700         10  FILLER              PIC X(16).
004800     05  FILLER                  PIC X(08) VALUE SPACES.
004900*                                RESERVADO PARA EXPANSAO FUTURA
